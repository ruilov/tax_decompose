000100*****************************************************************
000200*               Personal Income Tax - Batch Run              *
000300*     Reads items, loads tables, drives the engines and      *
000400*     the marginal rate report.                              *
000500*****************************************************************
000600*
000700  identification          division.
000800*================================
000900*
001000       program-id.         tx000.
001100***
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/03/1988.
001300*    Installation.       Applewood Computers.
001400*    Date-Written.       14/03/1988.
001500*    Date-Compiled.
001600***
001700*    Security.           Copyright (C) 1988-2026 & later,
001800*                        Vincent Bryan Coen.
001900*                        Distributed under the GNU General
002000*                        Public License. See file COPYING.
002100***
002200*    Remarks.            Tax Year 2024 Batch Run - Start of Job.
002300*                        Loads the compiled-in bracket
002400*                        tables, applies any policy overrides,
002500*                        builds the in-memory item table and
002600*                        calls the federal and NY engines,
002700*                        the marginal rate report both ways.
002800***
002900*    Version.            See Prog-Name in WS.
003000*
003100*    Called modules.     txfedtax. txnytax. txmargin.
003200***
003300*    Files used.
003400*                        tx-item-file.      Input items.
003500*                        tx-policy-file.  Optional overrides.
003600*                        tx-summary-file.   Output totals.
003700*                        tx-margin-file.  Marginal report.
003800***
003900*    Error messages used.
004000*                        TX001 - TX009.
004100***
004200* Changes:
004300* 14/03/88 vbc - 1.0.00 Created - Tax Year computation project.
004400* 02/09/88 vbc -    .01 Added TB-FUND bond interest table load.
004500* 22/11/90 vbc -    .02 Policy override file made optional, file
004600*                       status 35 no longer fatal.
004700* 19/06/93 vbc -    .03 Corrected NYC bracket count to 4 rows.
004800* 11/02/97 vbc -    .04 Added WS-Run-Date redefines for report
004900*                       headings (UK / USA / Intl forms).
005000* 09/08/98 vbc - 1.1.00 Y2K - WSA-Date now accepted as 8 digit
005100*                       CCYYMMDD throughout, no more windowing.
005200* 16/04/24 vbc          Copyright notice update superseding all
005300*                       previous notices.
005400* 05/01/26 vbc - 2.0.00 Rebuilt for Tax Year 2024 rules, REQ
005500*                       TX-0001. Dropped the old screen-driven
005600*                       start of day logic carried over from the
005700*                       prior program, this is now a pure batch
005750*                       run.
005760* 22/01/26 vbc - 2.0.01 WSTXSUM was being copied twice (FD and
005770*                       WORKING-STORAGE both), making every
005780*                       TS-Federal-Total-Tax etc reference
005790*                       ambiguous - dropped the WORKING-STORAGE
005791*                       copy.  STDDEDSGL override in AA016 was
005792*                       moving into a field name that does not
005793*                       exist in WSTXPOL - corrected to
005794*                       TP-Fed-Std-Deduction.  Removed the UPSI-0
005795*                       test-mode switch clause - never valid
005796*                       SPECIAL-NAMES syntax and never referenced
005797*                       anywhere, REQ TX-0025.
005800***
005900*****************************************************************
006000* Copyright Notice.
006100* ****************
006200*
006300* These files and programs are part of the Applewood Tax
006400* Suite, Copyright (c) Vincent B Coen. 1988-2026 and later.
006500*
006600* This program is now free software; you can redistribute
006700* it and/or modify it under the terms of the GNU General
006800* Public License as published by the Free Software
006900* Foundation; version 3 and later.
007000*
007100* Distributed in the hope that it will be useful, but WITHOUT ANY
007200* WARRANTY; without even the implied warranty of
007300* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
007400* License for more details.
007500*****************************************************************
007600*
007700  environment             division.
007800*================================
007900*
008000  configuration            section.
008100  special-names.
008200      class num-class is "0123456789".
008300      C01 is TOP-OF-FORM.
008600*
008700  input-output             section.
008800  file-control.
008900      select TX-ITEM-FILE   assign TO "ITEMFILE"
009000                             organization line sequential
009100                             file status is WS-Item-Status.
009200      select TX-POLICY-FILE assign TO "POLFILE"
009300                             organization line sequential
009400                             file status is WS-Policy-Status.
009500      select TX-SUMMARY-FILE assign TO "SUMFILE"
009600                             organization line sequential
009700                             file status is WS-Summary-Status.
009800* TX-MARGIN-FILE is owned and opened by TXMARGIN itself - it
009900* writes many lines (one per item, one per tag), so the file
010000* stays closed here and is never SELECTed in this program.
010100*
010200  data                     division.
010300*================================
010400*
010500  file section.
010600*
010700  fd  TX-ITEM-FILE.
010800  copy "wstxitm.cob".
010900*
011000  fd  TX-POLICY-FILE
011100      record contains 80 characters.
011200  01  TX-POLICY-OVERRIDE-RECORD.
011300      03  TPO-KEYWORD         pic x(30).
011400      03  TPO-VALUE           pic x(17).
011500      03  FILLER              pic x(33).
011600*
011700  fd  TX-SUMMARY-FILE.
011800  copy "wstxsum.cob".
011900*
012000  working-storage section.
012100*-----------------------
012200  77  Prog-Name               pic x(15) value "TX000 (2.0.00)".
012300  77  WS-Item-Status          pic xx    value "00".
012400  77  WS-Policy-Status        pic xx    value "00".
012500  77  WS-Summary-Status       pic xx    value "00".
012600  77  WS-Sub                  pic 9(4)  comp   value zero.
012700  77  WS-Row                  pic 9(4)  comp   value zero.
012800*
012900  copy "wstxpol.cob".
013000  copy "wstxbrk.cob".
013200*
013300  01  WS-Run-Date.
013400      03  WSA-CC              pic 99.
013500      03  WSA-YY              pic 99.
013600      03  WSA-MM              pic 99.
013700      03  WSA-DD              pic 99.
013800  01  WS-Run-Date-UK redefines WS-Run-Date.
013900      05  WRU-DD              pic 99.
014000      05  WRU-MM              pic 99.
014100      05  WRU-CCYY            pic 9(4).
014200  01  WS-Run-Date-USA redefines WS-Run-Date.
014300      05  WRU-A-MM            pic 99.
014400      05  WRU-A-DD            pic 99.
014500      05  WRU-A-CCYY          pic 9(4).
014600  01  WS-Run-Date-Intl redefines WS-Run-Date.
014700      05  WRU-I-CCYY          pic 9(4).
014800      05  WRU-I-MM            pic 99.
014900      05  WRU-I-DD            pic 99.
015000*
015100  01  WS-Switches.
015200      03  WS-Item-EOF         pic x     value "N".
015300          88  Item-EOF              value "Y".
015400      03  WS-Policy-Present   pic x     value "N".
015500          88  Policy-File-Present  value "Y".
015550      03  FILLER              pic x(06).
015600*
015700  01  Error-Messages.
015800      03  TX001   pic x(40) value "TX001 Amount not numeric".
015900      03  TX002   pic x(40) value "TX002 Required tag missing".
016000      03  TX003   pic x(40) value "TX003 Item table is full".
016050      03  FILLER  pic x(08).
016100*
016200  linkage section.
016300*==============
016400*
016500  procedure                division.
016600*============================
016700*
016800  AA000-Main.
016900      perform  AA005-Load-Tax-Tables  thru  AA005-EXIT.
017000      perform  AA010-Load-Policy      thru  AA010-EXIT.
017100      perform  AA020-Load-Items       thru  AA020-EXIT.
017200      perform  BB000-Call-Federal     thru  BB000-EXIT.
017300      perform  BB010-Call-Ny          thru  BB010-EXIT.
017400      perform  BB020-Write-Summary    thru  BB020-EXIT.
017500      perform  BB030-Call-Margin      thru  BB030-EXIT.
017600      stop     run.
017700*
017800  AA005-Load-Tax-Tables.
017900* Federal Tax Computation Worksheet - single filer, TY 2024.
018000      move  zero        to  TF-MIN-INCOME.
018100      move     0 to TF-MIN(1)  move   11600 to TF-MAX(1)
018200      move .1000 to TF-RATE(1) move        0 to TF-SUBTRACT(1)
018300      move "N" to TF-OPEN-ENDED(1).
018400      move 11600 to TF-MIN(2)  move   47150 to TF-MAX(2)
018500      move .1200 to TF-RATE(2) move   232.00 to TF-SUBTRACT(2)
018600      move "N" to TF-OPEN-ENDED(2).
018700      move 47150 to TF-MIN(3)  move  100525 to TF-MAX(3)
018800      move .2200 to TF-RATE(3) move  4947.00 to TF-SUBTRACT(3)
018900      move "N" to TF-OPEN-ENDED(3).
019000      move 100525 to TF-MIN(4) move  191950 to TF-MAX(4)
019100      move .2400 to TF-RATE(4) move  6957.50 to TF-SUBTRACT(4)
019200      move "N" to TF-OPEN-ENDED(4).
019300      move 191950 to TF-MIN(5) move  243725 to TF-MAX(5)
019400      move .3200 to TF-RATE(5) move 22313.50 to TF-SUBTRACT(5)
019500      move "N" to TF-OPEN-ENDED(5).
019600      move 243725 to TF-MIN(6) move  609350 to TF-MAX(6)
019700      move .3500 to TF-RATE(6) move 29625.25 to TF-SUBTRACT(6)
019800      move "N" to TF-OPEN-ENDED(6).
019900      move 609350 to TF-MIN(7) move  609350 to TF-MAX(7)
020000      move .3700 to TF-RATE(7) move 41812.25 to TF-SUBTRACT(7)
020100      move "Y" to TF-OPEN-ENDED(7).
020200* NYS Tax Computation Worksheet 4 - single filer, TY 2024.
020300      move     0 to TN-MIN(1)  move    8500 to TN-MAX(1)
020400      move     0 to TN-BASE-TAX(1)  move .0400 to TN-RATE(1)
020500      move "N" to TN-OPEN-ENDED(1).
020600      move  8500 to TN-MIN(2)  move   11700 to TN-MAX(2)
020700      move 340.00 to TN-BASE-TAX(2)  move .0450 to TN-RATE(2)
020800      move "N" to TN-OPEN-ENDED(2).
020900      move 11700 to TN-MIN(3)  move   13900 to TN-MAX(3)
021000      move 484.00 to TN-BASE-TAX(3)  move .0525 to TN-RATE(3)
021100      move "N" to TN-OPEN-ENDED(3).
021200      move 13900 to TN-MIN(4)  move   80650 to TN-MAX(4)
021300      move 599.50 to TN-BASE-TAX(4)  move .0585 to TN-RATE(4)
021400      move "N" to TN-OPEN-ENDED(4).
021500      move 80650 to TN-MIN(5)  move  215400 to TN-MAX(5)
021600      move 4504.38 to TN-BASE-TAX(5)  move .0625 to TN-RATE(5)
021700      move "N" to TN-OPEN-ENDED(5).
021800      move 215400 to TN-MIN(6) move 1077550 to TN-MAX(6)
021900      move 12926.25 to TN-BASE-TAX(6)  move .0685 to TN-RATE(6)
022000      move "N" to TN-OPEN-ENDED(6).
022100      move 1077550 to TN-MIN(7) move 5000000 to TN-MAX(7)
022200      move 71983.53 to TN-BASE-TAX(7)  move .0965 to TN-RATE(7)
022300      move "N" to TN-OPEN-ENDED(7).
022400      move 5000000 to TN-MIN(8) move 25000000 to TN-MAX(8)
022500      move 450499.95 to TN-BASE-TAX(8)  move .1030 to TN-RATE(8)
022600      move "N" to TN-OPEN-ENDED(8).
022700      move 25000000 to TN-MIN(9) move 25000000 to TN-MAX(9)
022800      move 2510499.95 to TN-BASE-TAX(9)  move .1090 to TN-RATE(9)
022900      move "Y" to TN-OPEN-ENDED(9).
023000* NYC Resident Tax Rate Schedule - single filer, TY 2024.
023100      move     0 to TC-MIN(1)  move   12000 to TC-MAX(1)
023200      move     0 to TC-BASE-TAX(1)  move .0308 to TC-RATE(1)
023300      move "N" to TC-OPEN-ENDED(1).
023400      move 12000 to TC-MIN(2)  move   25000 to TC-MAX(2)
023500      move 369.60 to TC-BASE-TAX(2)  move .0376 to TC-RATE(2)
023600      move "N" to TC-OPEN-ENDED(2).
023700      move 25000 to TC-MIN(3)  move   50000 to TC-MAX(3)
023800      move 858.40 to TC-BASE-TAX(3)  move .0382 to TC-RATE(3)
023900      move "N" to TC-OPEN-ENDED(3).
024000      move 50000 to TC-MIN(4)  move   50000 to TC-MAX(4)
024100      move 1813.40 to TC-BASE-TAX(4)  move .0388 to TC-RATE(4)
024200      move "Y" to TC-OPEN-ENDED(4).
024300* US Govt obligation interest - fund percentage table.
024400      move 2     to TB-FUND-COUNT.
024500      move "US TREASURY MONEY MARKET FUND" to TB-FUND-KEY(1).
024600      move .5000 to TB-PERCENT(1).
024700      move "GOVERNMENT BOND INDEX FUND"    to TB-FUND-KEY(2).
024800      move 1.0000 to TB-PERCENT(2).
024900  AA005-EXIT.
025000      exit.
025100*
025200  AA010-Load-Policy.
025300      move "N" to WS-Policy-Present.
025400      open     input TX-POLICY-FILE.
025500      if       WS-Policy-Status = "00"
025600               move "Y" to WS-Policy-Present
025700               perform AA015-Apply-Override thru AA015-EXIT
025800                   until WS-Policy-Status not = "00"
025900               close TX-POLICY-FILE
026000      else
026100               continue.
026200  AA010-EXIT.
026300      exit.
026400*
026500  AA015-Apply-Override.
026600      read     TX-POLICY-FILE
026700          at end move "10" to WS-Policy-Status
026800          not at end perform AA016-Set-Field thru AA016-EXIT.
026900  AA015-EXIT.
027000      exit.
027100*
027200  AA016-Set-Field.
027300* Override one policy field, e.g. MARGDELTA 0001000.00
027400      evaluate TPO-KEYWORD
027500          when "MARGDELTA"
027600               move TPO-VALUE to TP-MARGINAL-DELTA
027700          when "STDDEDSGL"
027800               move TPO-VALUE to TP-Fed-Std-Deduction
027900          when other
028000               continue
028100      end-evaluate.
028200  AA016-EXIT.
028300      exit.
028400*
028500  AA020-Load-Items.
028600      move  zero  to  TI-ITEM-COUNT.
028700      move "N"    to  WS-Item-EOF.
028800      open     input TX-ITEM-FILE.
028900      perform  AA025-Read-Item  thru  AA025-EXIT
029000          until Item-EOF.
029100      close    TX-ITEM-FILE.
029200  AA020-EXIT.
029300      exit.
029400*
029500  AA025-Read-Item.
029600      read     TX-ITEM-FILE
029700          at end move "Y" to WS-Item-EOF
029800          not at end perform AA026-Store-Item thru AA026-EXIT.
029900  AA025-EXIT.
030000      exit.
030100*
030200  AA026-Store-Item.
030300      if       TI-ITEM-COUNT >= 1000
030400               display TX003
030500               move "Y" to WS-Item-EOF
030600      else
030700               add 1 to TI-ITEM-COUNT
030800               set TI-IX to TI-ITEM-COUNT
030900               move TIF-SOURCE      to TI-SOURCE(TI-IX)
031000               move TIF-PATH        to TI-PATH(TI-IX)
031100               move TIF-TAG         to TI-TAG(TI-IX)
031200               move TIF-EXPLANATION to TI-EXPLANATION(TI-IX)
031300               if  TIF-AMOUNT is numeric
031400                   move TIF-AMOUNT  to TI-AMOUNT(TI-IX)
031500                   set  TI-AMOUNT-IS-NUMERIC(TI-IX) to true
031600               else
031700                   move zero        to TI-AMOUNT(TI-IX)
031800                   set  TI-AMOUNT-NOT-NUMERIC(TI-IX) to true
031900                   display TX001
032000               end-if
032100      end-if.
032200  AA026-EXIT.
032300      exit.
032400*
032500  BB000-Call-Federal.
032600      call     "txfedtax" using TX-Policy-Record
032700                                 TX-Fed-Bracket-Table
032800                                 TX-Item-Table
032900                                 TS-Federal-Total-Tax.
033000  BB000-EXIT.
033100      exit.
033200*
033300  BB010-Call-Ny.
033400      call     "txnytax"  using TX-Policy-Record
033500                                 TX-Nys-Bracket-Table
033600                                 TX-Nyc-Bracket-Table
033700                                 TX-Bond-Fund-Table
033800                                 TX-Item-Table
033900                                 TS-NY-Total-Tax.
034000  BB010-EXIT.
034100      exit.
034200*
034300  BB020-Write-Summary.
034400      add      TS-Federal-Total-Tax TS-NY-Total-Tax
034500               giving TS-Combined-Tax.
034600      open     output TX-SUMMARY-FILE.
034700      write    TX-Summary-Record.
034800      close    TX-SUMMARY-FILE.
034900  BB020-EXIT.
035000      exit.
035100*
035200* TXMARGIN owns and opens TX-MARGIN-FILE itself - it writes
035300* one row per input item and one row per tag, far more than
035400* a single passed record area could carry back on one call.
035500  BB030-Call-Margin.
035600      call     "txmargin" using TX-Policy-Record
035700                                 TX-Fed-Bracket-Table
035800                                 TX-Nys-Bracket-Table
035900                                 TX-Nyc-Bracket-Table
036000                                 TX-Bond-Fund-Table
036100                                 TX-Item-Table.
036200  BB030-EXIT.
036300      exit.
