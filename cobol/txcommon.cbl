000100*****************************************************************
000200*          Shared Federal Intermediate Computations             *
000300*   Sch SE, Sch 1 (SE part), Sch B, Sch E, Form 6781 / Sch D,    *
000400*   Form 1040 line 9.  Called separately by TXFEDTAX and by      *
000500*   TXNYTAX - each caller works from its own fresh copy.         *
000600*****************************************************************
000700*
000800  identification   division.
000900*========================
001000*
001100       program-id.         txcommon.
001200***
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 02/09/1988.
001400*    Installation.       Applewood Computers.
001500*    Date-Written.       02/09/1988.
001600*    Date-Compiled.
001700***
001800*    Security.           Copyright (C) 1988-2026 & later,
001900*                        Vincent Bryan Coen.
002000*                        Distributed under the GNU General
002100*                        Public License. See file COPYING.
002200***
002300*    Remarks.            Builds the Schedule SE / Schedule 1
002400*                        (self-employment part) / Schedule B /
002500*                        Schedule E / Form 6781 & Schedule D /
002600*                        Form 1040 line 9 intermediates that
002700*                        both tax engines need. Neither engine
002800*                        trusts the other's copy of these
002900*                        figures - each CALLs this module on
003000*                        its own and works from its own result.
003100***
003200*    Version.            See Prog-Name in WS.
003300***
003400*    Called modules.     txtagtot.
003500***
003550*    Error messages used.
003560*                        TX002.
003570***
003600* Changes:
003700* 02/09/88 vbc - 1.0.00 Created - Tax Year computation project.
003800* 14/05/91 vbc -    .01 Schedule E 29b(i) no longer defaults to
003900*                       the 29b(j) section 179 figure - separate
004000*                       tag, separate line, per examiner query.
004100* 30/11/95 vbc -    .02 Form 6781 section 1256 split now uses the
004200*                       policy record rates, was hard-coded 40/60.
004300* 09/08/98 vbc - 1.1.00 Y2K - no Date fields in this module, no
004400*                       change needed, note made for the log.
004500* 16/04/24 vbc          Copyright notice update superseding all
004600*                       previous notices.
004700* 07/01/26 vbc - 2.0.00 Rebuilt for Tax Year 2024 rules, REQ
004800*                       TX-0003. Split out of the old single
004900*                       combined tax engine so the Federal and
005000*                       NY drivers each work from their own copy.
005020* 22/01/26 vbc - 2.0.01 Required-tag abort checking was declared
005040*                       but never tested - k1_box_14a_SE_earnings,
005060*                       section_179_deduction, mctmt_base_ordinary
005080*                       _income and mctmt_base_guaranteed_payments
005090*                       now abort with TX002 when missing, REQ
005095*                       TX-0022.
005098* 29/01/26 vbc - 2.0.02 Every round() point in the BUSINESS RULES
005099*                       was only ever landing on the nearest cent
005100*                       (ROUNDED against a V99 field) and several
005101*                       were not rounded at all - WS-Round-Int sat
005102*                       declared and unused while dollar figures
005103*                       drifted off the spec. ZZ020 below now
005104*                       rounds to the whole dollar at every line
005106***
005200*****************************************************************
005300* Copyright Notice.
005400*
005500* These files and programs are part of the Applewood Tax
005600* Suite, Copyright (c) Vincent B Coen. 1988-2026 and later.
005700*
005800* This program is now free software; you can redistribute it
005900* and/or modify it under the terms of the GNU General Public
006000* License as published by the Free Software Foundation;
006100* version 3 and later.
006200*
006300* Distributed in the hope that it will be useful, but WITHOUT
006400* ANY WARRANTY; without even the implied warranty of
006500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
006600*****************************************************************
006700*
006800  environment      division.
006900*========================
007000*
007100  configuration    section.
007200  special-names.
007300      class digit-class is "0123456789".
007400      c01 is top-of-form.
007500*
007600  input-output     section.
007700*-----------------------
007800*
007900  data             division.
008000*========================
008100  working-storage  section.
008200*-----------------------
008300  77  Prog-Name        pic x(17) value "TXCOMMON (2.0.02)".
008400  77  WS-Half          pic 9v99      comp-3 value 0.50.
008500*
008510*    WS-Round-Int/WS-Round-Dec - the whole-dollar rounding pair
008530*    to be rounded is moved into WS-Round-Dec, ZZ020 is performed,
008540*    and the whole-dollar result comes back in WS-Round-Dec with
008550*    zero cents - ready to move/add into a CM-* result field.
008600  77  WS-Round-Int     pic s9(11)    comp-3 value zero.
008700  77  WS-Round-Dec     pic s9(11)v99 comp-3 value zero.
008800*
008900*    Holding area for one TT(tag) request/response pair.
009000  01  WS-TT-Work.
009100      03  WS-TT-Tag           pic x(60).
009200      03  WS-TT-Required      pic x      value "N".
009300      03  WS-TT-Round-Each    pic x      value "N".
009400      03  WS-TT-Result        pic s9(11)v99 comp-3.
009500      03  WS-TT-Found-Count   pic 9(4)   comp.
009600      03  WS-TT-Missing       pic x.
009700          88  WS-TT-Is-Missing      value "Y".
009750      03  FILLER              pic x(06).
009800*
009900*    Date this module last re-derived its figures - carried for
010000*    the run log the two engines print, not used in arithmetic.
010100  01  WS-Work-Date.
010200      03  WS-Work-Year        pic 9(4).
010300      03  WS-Work-Month       pic 99.
010400      03  WS-Work-Days        pic 99.
010500  01  WS-Work-Date-UK redefines WS-Work-Date.
010600      03  WS-Work-UK-Days     pic 99.
010700      03  WS-Work-UK-Month    pic 99.
010800      03  WS-Work-UK-Year     pic 9(4).
010900  01  WS-Work-Date-Intl redefines WS-Work-Date.
011000      03  WS-Work-Intl-Year   pic 9(4).
011100      03  WS-Work-Intl-Month  pic 99.
011200      03  WS-Work-Intl-Days   pic 99.
011300  01  WS-Work-Date9 redefines WS-Work-Date
011400                              pic 9(8).
011500*
011520  01  Error-Messages.
011540      03  TX002           pic x(40) value
011550          "TX002 Required tag missing".
011560      03  FILLER              pic x(08).
011580*
011600  linkage          section.
011700*-----------------------
011800*
011900  copy "wstxpol.cob".
012000  copy "wstxitm.cob".
012100  copy "wstxcom.cob".
012200*
012300  procedure        division using TX-Policy-Record
012400                                   TX-Item-Table
012500                                   TX-Common-Result.
012600*====================================================
012700*
012800  AA000-Main.
012900      perform  AA010-Schedule-SE      thru  AA010-EXIT.
013000      perform  AA030-Schedule-B       thru  AA030-EXIT.
013100      perform  AA050-Schedule-E       thru  AA050-EXIT.
013200      perform  AA040-Form-6781-Sch-D  thru  AA040-EXIT.
013300      perform  AA020-Schedule-1-Se-Part thru AA020-EXIT.
013400      perform  AA060-Form-1040-Line-9 thru  AA060-EXIT.
013500      goback.
013600*
013700*****************************************************************
013800* Schedule SE - self-employment tax, lines 2/6/10/11/12.  *
013900*****************************************************************
014000  AA010-Schedule-SE.
014100      move     "k1_box_14a_SE_earnings"  to  WS-TT-Tag.
014200      move     "Y"      to  WS-TT-Required.
014300      move     "N"      to  WS-TT-Round-Each.
014400      perform  ZZ010-Call-Tag-Total.
014420      perform  ZZ015-Check-Tag-Required.
014500      move     WS-TT-Result  to  CM-SE-Line-2.
014600      move     "section_179_deduction"    to  WS-TT-Tag.
014620      move     "Y"      to  WS-TT-Required.
014700      perform  ZZ010-Call-Tag-Total.
014720      perform  ZZ015-Check-Tag-Required.
014800      subtract WS-TT-Result  from CM-SE-Line-2.
014900*
015000      if       CM-SE-Line-2 > zero
015100               multiply CM-SE-Line-2 by TP-SE-EARNINGS-FACTOR
015200                        giving WS-Round-Dec
015250               perform  ZZ020-Round-Whole-Dollar
015300               move     WS-Round-Dec  to  CM-SE-Line-6
015400      else
015500               move     CM-SE-Line-2  to  CM-SE-Line-6
015600      end-if.
015700*
015800      if       CM-SE-Line-6 < TP-SS-WAGE-BASE
015900               move     CM-SE-Line-6  to  WS-Round-Dec
016000      else
016100               move     TP-SS-WAGE-BASE to WS-Round-Dec
016200      end-if.
016300      multiply WS-Round-Dec  by  TP-SS-RATE
016400               giving   WS-Round-Dec.
016450      perform  ZZ020-Round-Whole-Dollar.
016500      move     WS-Round-Dec  to  CM-SE-Line-10.
016600*
016700      multiply CM-SE-Line-6  by  TP-MEDICARE-RATE
016800               giving   WS-Round-Dec.
016850      perform  ZZ020-Round-Whole-Dollar.
016900      move     WS-Round-Dec  to  CM-SE-Line-11.
017000*
017100      add      CM-SE-Line-10 CM-SE-Line-11 giving CM-SE-Line-12.
017200  AA010-EXIT.
017300      exit.
017400*
017500*****************************************************************
017600* Schedule 1 - self-employment part, lines 15/16/17/26,   *
017700* plus the Schedule E tie-in at lines 5/10.               *
017800*****************************************************************
017900  AA020-Schedule-1-Se-Part.
018000      move     CM-SE-Line-12  to  WS-Round-Dec.
018100      divide   WS-Round-Dec by 2 giving WS-Round-Dec.
018150      perform  ZZ020-Round-Whole-Dollar.
018200      move     WS-Round-Dec  to  CM-SCH1-Line-15.
018300*
018400      move     "self_employed_retirement_contributions"
018500               to  WS-TT-Tag.
018600      move     "N"      to  WS-TT-Required.
018700      perform  ZZ010-Call-Tag-Total.
018750      move     WS-TT-Result  to  WS-Round-Dec.
018800      perform  ZZ020-Round-Whole-Dollar.
018850      move     WS-Round-Dec  to  CM-SCH1-Line-16.
018900*
019000      move     "self_employed_health_insurance"  to  WS-TT-Tag.
019100      perform  ZZ010-Call-Tag-Total.
019150      move     WS-TT-Result  to  WS-Round-Dec.
019200      perform  ZZ020-Round-Whole-Dollar.
019250      move     WS-Round-Dec  to  CM-SCH1-Line-17.
019300*
019400      add      CM-SCH1-Line-15 CM-SCH1-Line-16 CM-SCH1-Line-17
019500               giving   WS-Round-Dec.
019550      perform  ZZ020-Round-Whole-Dollar.
019600      move     WS-Round-Dec  to  CM-SCH1-Line-26.
019700*
019800      move     CM-SCHE-Line-32  to  CM-SCH1-Line-5.
019850      move     CM-SCH1-Line-5   to  WS-Round-Dec.
019900      perform  ZZ020-Round-Whole-Dollar.
019950      move     WS-Round-Dec     to  CM-SCH1-Line-10.
020000  AA020-EXIT.
020100      exit.
020200*
020300*****************************************************************
020400* Schedule B - interest and ordinary dividends, 1 and 6.  *
020500*****************************************************************
020600  AA030-Schedule-B.
020700      move     "interest_income"  to  WS-TT-Tag.
020800      move     "N"      to  WS-TT-Required.
020900      perform  ZZ010-Call-Tag-Total.
020950      move     WS-TT-Result  to  WS-Round-Dec.
021000      perform  ZZ020-Round-Whole-Dollar.
021050      move     WS-Round-Dec  to  CM-SCHB-Line-1.
021100*
021200      move     "ordinary_dividends"  to  WS-TT-Tag.
021300      perform  ZZ010-Call-Tag-Total.
021350      move     WS-TT-Result  to  WS-Round-Dec.
021400      perform  ZZ020-Round-Whole-Dollar.
021450      move     WS-Round-Dec  to  CM-SCHB-Line-6.
021500  AA030-EXIT.
021600      exit.
021700*
021800*****************************************************************
021900* Schedule E - nonpassive rental/K-1 income, 29a/29b/30-32 *
022000*****************************************************************
022100  AA050-Schedule-E.
022200      move     "schedule_e_nonpassive_income"  to  WS-TT-Tag.
022300      move     "N"      to  WS-TT-Required.
022400      perform  ZZ010-Call-Tag-Total.
022500      move     WS-TT-Result  to  WS-Round-Dec.
022600      move     "mctmt_base_ordinary_income"  to  WS-TT-Tag.
022620      move     "Y"      to  WS-TT-Required.
022700      perform  ZZ010-Call-Tag-Total.
022720      perform  ZZ015-Check-Tag-Required.
022800      add      WS-TT-Result  to  WS-Round-Dec.
022900      move     "mctmt_base_guaranteed_payments"  to  WS-TT-Tag.
022920      move     "Y"      to  WS-TT-Required.
023000      perform  ZZ010-Call-Tag-Total.
023020      perform  ZZ015-Check-Tag-Required.
023100      add      WS-TT-Result  to  WS-Round-Dec.
023150      perform  ZZ020-Round-Whole-Dollar.
023200      move     WS-Round-Dec  to  CM-SCHE-Line-29A.
023300*
023400      move     "schedule_e_nonpassive_loss_allowed"
023500               to  WS-TT-Tag.
023550      move     "N"      to  WS-TT-Required.
023600      perform  ZZ010-Call-Tag-Total.
023650      move     WS-TT-Result  to  WS-Round-Dec.
023700      perform  ZZ020-Round-Whole-Dollar.
023750      move     WS-Round-Dec  to  CM-SCHE-Line-29B-I.
023800*
023900      move     "section_179_deduction"  to  WS-TT-Tag.
023920      move     "Y"      to  WS-TT-Required.
024000      perform  ZZ010-Call-Tag-Total.
024020      perform  ZZ015-Check-Tag-Required.
024100      move     WS-TT-Result  to  WS-Round-Dec.
024150      perform  ZZ020-Round-Whole-Dollar.
024200      move     WS-Round-Dec  to  CM-SCHE-Line-29B-J.
024300*
024400      move     CM-SCHE-Line-29A  to  WS-Round-Dec.
024450      perform  ZZ020-Round-Whole-Dollar.
024500      move     WS-Round-Dec      to  CM-SCHE-Line-30.
024600      add      CM-SCHE-Line-29B-I CM-SCHE-Line-29B-J
024700               giving   WS-Round-Dec.
024750      perform  ZZ020-Round-Whole-Dollar.
024800      multiply WS-Round-Dec by -1 giving CM-SCHE-Line-31.
024900      add      CM-SCHE-Line-30 CM-SCHE-Line-31
025000               giving   CM-SCHE-Line-32.
025100  AA050-EXIT.
025200      exit.
025300*
025400*****************************************************************
025500* Form 6781 section 1256 split and Schedule D gains/losses *
025600*****************************************************************
025700  AA040-Form-6781-Sch-D.
025800      move     "section_1256_contracts"  to  WS-TT-Tag.
025900      move     "N"      to  WS-TT-Required.
026000      perform  ZZ010-Call-Tag-Total.
026050      move     WS-TT-Result  to  WS-Round-Dec.
026100      perform  ZZ020-Round-Whole-Dollar.
026150      move     WS-Round-Dec  to  CM-F6781-Line-7.
026200*
026300      multiply CM-F6781-Line-7 by TP-SEC1256-ST-RATE
026400               giving   WS-Round-Dec.
026450      perform  ZZ020-Round-Whole-Dollar.
026500      move     WS-Round-Dec  to  CM-F6781-Line-8.
026600      multiply CM-F6781-Line-7 by TP-SEC1256-LT-RATE
026700               giving   WS-Round-Dec.
026750      perform  ZZ020-Round-Whole-Dollar.
026800      move     WS-Round-Dec  to  CM-F6781-Line-9.
026900*
027000      move     "schedule_d_1a_proceeds"  to  WS-TT-Tag.
027100      perform  ZZ010-Call-Tag-Total.
027200      move     WS-TT-Result  to  WS-Round-Dec.
027300      move     "schedule_d_1a_cost_basis"  to  WS-TT-Tag.
027400      perform  ZZ010-Call-Tag-Total.
027500      subtract WS-TT-Result  from WS-Round-Dec.
027600      move     "schedule_d_1a_adjustments"  to  WS-TT-Tag.
027700      perform  ZZ010-Call-Tag-Total.
027800      add      WS-TT-Result  to  WS-Round-Dec.
027850      perform  ZZ020-Round-Whole-Dollar.
027900      move     WS-Round-Dec  to  CM-SCHD-Line-1A.
028000*
028100      move     "section_1061_adjustment"  to  WS-TT-Tag.
028200      perform  ZZ010-Call-Tag-Total.
028250      move     WS-TT-Result  to  WS-Round-Dec.
028300      perform  ZZ020-Round-Whole-Dollar.
028350      move     WS-Round-Dec  to  CM-SCHD-Line-3.
028400*
028500      move     CM-F6781-Line-8  to  CM-SCHD-Line-4.
028600      move     "k1_short_term_gains"  to  WS-TT-Tag.
028700      perform  ZZ010-Call-Tag-Total.
028750      move     WS-TT-Result  to  WS-Round-Dec.
028800      perform  ZZ020-Round-Whole-Dollar.
028850      move     WS-Round-Dec  to  CM-SCHD-Line-5.
028900*
029000      add      CM-SCHD-Line-1A CM-SCHD-Line-3 CM-SCHD-Line-4
029100               CM-SCHD-Line-5  giving  CM-SCHD-Line-7.
029200*
029300      multiply CM-SCHD-Line-3 by -1 giving CM-SCHD-Line-10.
029400*
029500      move     "section_1231_gains"  to  WS-TT-Tag.
029600      perform  ZZ010-Call-Tag-Total.
029700      add      CM-F6781-Line-9 WS-TT-Result
029800               giving   WS-Round-Dec.
029850      perform  ZZ020-Round-Whole-Dollar.
029900      move     WS-Round-Dec  to  CM-SCHD-Line-11.
030000*
030100      move     "k1_long_term_gains"  to  WS-TT-Tag.
030200      perform  ZZ010-Call-Tag-Total.
030250      move     WS-TT-Result  to  WS-Round-Dec.
030300      perform  ZZ020-Round-Whole-Dollar.
030350      move     WS-Round-Dec  to  CM-SCHD-Line-12.
030400*
030500      add      CM-SCHD-Line-10 CM-SCHD-Line-11 CM-SCHD-Line-12
030600               giving   CM-SCHD-Line-15.
030700      add      CM-SCHD-Line-7 CM-SCHD-Line-15
030800               giving   CM-SCHD-Line-16.
030900  AA040-EXIT.
031000      exit.
031100*
031200*****************************************************************
031300* Form 1040 line 9 - total income feeding the AGI line.   *
031400*****************************************************************
031500  AA060-Form-1040-Line-9.
031600      move     "form_1040_line_1z_wages"  to  WS-TT-Tag.
031700      move     "N"      to  WS-TT-Required.
031800      move     "Y"      to  WS-TT-Round-Each.
031900      perform  ZZ010-Call-Tag-Total.
032000      move     "N"      to  WS-TT-Round-Each.
032100      move     WS-TT-Result  to  CM-F1040-Line-9.
032200      add      CM-SCHB-Line-1 CM-SCHB-Line-6 to CM-F1040-Line-9.
032300*
032400      move     "pensions_annuities_taxable"  to  WS-TT-Tag.
032500      perform  ZZ010-Call-Tag-Total.
032550      move     WS-TT-Result  to  WS-Round-Dec.
032600      perform  ZZ020-Round-Whole-Dollar.
032650      add      WS-Round-Dec  to  CM-F1040-Line-9.
032700      add      CM-SCHD-Line-16 CM-SCH1-Line-10 to CM-F1040-Line-9.
032750*
032800      move     CM-F1040-Line-9  to  WS-Round-Dec.
032850      perform  ZZ020-Round-Whole-Dollar.
032900      move     WS-Round-Dec      to  CM-F1040-Line-9.
033000  AA060-EXIT.
033100      exit.
033200*
033300*****************************************************************
033400* ZZ-paragraphs - shared helpers, no business rule of      *
033500* their own.                                                *
033600*****************************************************************
033700  ZZ010-Call-Tag-Total.
033800      move     zero    to  WS-TT-Result.
033900      move     zero    to  WS-TT-Found-Count.
034000      move     "N"     to  WS-TT-Missing.
034100      call     "txtagtot"  using TX-Item-Table
034200                                  WS-TT-Tag
034300                                  WS-TT-Required
034400                                  WS-TT-Round-Each
034500                                  WS-TT-Result
034600                                  WS-TT-Found-Count
034700                                  WS-TT-Missing.
034800  ZZ010-EXIT.
034900      exit.
035000*
035100*    Rounds WS-Round-Dec to the nearest whole dollar, half-up, per
035300*    cents-only ROUNDED the MULTIPLY/DIVIDE/ADD verbs were doing
035400*    on their own.  WS-Round-Int carries no decimal places, so the
035500*    DIVIDE BY 1 strips the cents with COBOL's usual half-up rule.
035600  ZZ020-Round-Whole-Dollar.
035700      divide   WS-Round-Dec by 1 giving WS-Round-Int rounded.
035800      move     WS-Round-Int  to  WS-Round-Dec.
035900  ZZ020-EXIT.
036000      exit.
036100*
036200*    Aborts the run when the tag just totalled by ZZ010 above was
036300*    marked required and no item in the table carried it - added
036400*    REQ TX-0022, the check used to be declared (WS-TT-Is-Missing)
036500*    but never actually tested by anybody.
036600  ZZ015-Check-Tag-Required.
036700      if       WS-TT-Is-Missing
036800               display  TX002 upon console
036900               display  WS-TT-Tag upon console
037000               move     1  to  return-code
037100               stop     run
037200      end-if.
037300  ZZ015-EXIT.
037400      exit.
037500*
037600  Main-Exit.
037700      exit     program.
