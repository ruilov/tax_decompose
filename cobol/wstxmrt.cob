000100*****************************************************************
000200**  Marginal tax rate report - by tag - print line.  One row  *
000300**  per distinct tag, ascending tag sequence, pipe delimited  *
000400**  to match the layout the accountants asked for.  Built by  *
000500**  TXMARGIN BB-Build-Tag-Line and written as-is.             *
000600*****************************************************************
000700**
000800** 07/01/26 vbc - Created for Tax Year 2024, REQ TX-0005.
000900** 22/01/26 vbc - Widened MT-Sources-Paths to X(200), some
001000**                K-1 tags join a lot of source:path pairs.
001100**
001200  01  TX-Margin-Tag-Line.
001300      03  MT-Tag               pic x(60).
001400      03  MT-Delim-1           pic x         value "|".
001500      03  MT-Num-Inputs-Text   pic x(06).
001600      03  MT-Delim-2           pic x         value "|".
001700      03  MT-Sources-Paths     pic x(200).
001800      03  MT-Delim-3           pic x         value "|".
001900      03  MT-Amount-Text       pic x(17).
002000      03  MT-Delim-4           pic x         value "|".
002100      03  MT-Margin-Fed-Text   pic x(14).
002200      03  MT-Delim-5           pic x         value "|".
002300      03  MT-Margin-NY-Text    pic x(14).
002400      03  MT-Delim-6           pic x         value "|".
002500      03  MT-Margin-Tot-Text   pic x(14).
002600      03  FILLER               pic x(09).
002700*
002800*****************************************************************
002900**  Header line for the above, written once at top of report. *
003000*****************************************************************
003100  01  TX-Margin-Tag-Header.
003200      03  MTH-Text             pic x(79) value
003300          "Tag|Num Inputs|Sources+Paths|Amount|Marginal Federal|Ma
003400-"rginal NY|Marginal Total".
003500      03  FILLER               pic x(49).
