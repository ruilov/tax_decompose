000100*****************************************************************
000200*               Tag Total Utility  -  TT(tag)                   *
000300*     Sums Item-Amount over all table rows whose Tag matches     *
000400*     the caller's key, optionally checking the tag is present   *
000500*     at all and optionally rounding each item before summing.   *
000600*****************************************************************
000700*
000800  identification   division.
000900*========================
001000*
001100       program-id.         txtagtot.
001200***
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 04/01/1986.
001400*    Installation.       Applewood Computers.
001500*    Date-Written.       04/01/1986.
001600*    Date-Compiled.
001700***
001800*    Security.           Copyright (C) 1986-2026 & later,
001900*                        Vincent Bryan Coen.
002000*                        Distributed under the GNU General
002100*                        Public License. See file COPYING.
002200***
002300*    Remarks.            Tag Total Utility.
002400*                        Called by the tax engines for TT(tag) -
002500*                        the summed Amount of every item carrying
002600*                        a Tag. A required-tag check and a
002700*                        round-each-item-first mode are supported.
002800***
002900*    Version.            See Prog-Name in WS.
003000***
003100*    Called modules.     None.
003200***
003300* Changes:
003400* 04/01/86 vbc - 1.0.00 Created - Tax Year computation project.
003500* 17/02/89 vbc -    .01 Added TT-Round-Each for W-2 Box 1 wages.
003600* 25/07/94 vbc -    .02 Required-tag check now sets TT-Missing
003700*                       instead of aborting the run outright -
003800*                       caller decides what to do about it.
003900* 09/08/98 vbc - 1.1.00 Y2K - no Date fields in this module, no
004000*                       change needed, note made for the log.
004100* 16/04/24 vbc          Copyright notice update superseding all
004200*                       previous notices.
004300* 05/01/26 vbc - 2.0.00 Rebuilt for Tax Year 2024 rules, REQ
004400*                       TX-0006.
004420* 22/01/26 vbc - 2.0.01 Linkage was one grouped 01-level while
004440*                       every caller passed six separate scalar
004450*                       arguments - split TT-Linkage back out to
004460*                       six standalone linkage items so the
004470*                       formal parameter list matches what the
004480*                       engines actually call with, REQ TX-0023.
004500***
004600*****************************************************************
004700* Copyright Notice.
004800*
004900* These files and programs are part of the Applewood Tax
005000* Suite, Copyright (c) Vincent B Coen. 1986-2026 and later.
005100*
005200* This program is now free software; you can redistribute it
005300* and/or modify it under the terms of the GNU General Public
005400* License as published by the Free Software Foundation;
005500* version 3 and later.
005600*
005700* Distributed in the hope that it will be useful, but WITHOUT
005800* ANY WARRANTY; without even the implied warranty of
005900* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
006000*****************************************************************
006100*
006200  environment      division.
006300*========================
006400*
006500  configuration    section.
006600  special-names.
006700      class tag-class is "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006800*
006900  input-output     section.
007000*-----------------------
007100*
007200  data             division.
007300*========================
007400  working-storage  section.
007500*-----------------------
007600  77  Prog-Name        pic x(17) value "TXTAGTOT (2.0.00)".
007700  77  WS-Sub           pic 9(4)  comp   value zero.
007800  77  WS-Item-Amt      pic s9(11)v99 comp-3 value zero.
007900  77  WS-Item-Amt-Int  pic s9(11)    comp-3 value zero.
008000*
008100* Standard run-date block (UK / Intl / numeric views) - carried in
008200* every program per shop convention, even where, as here, the
008300* utility itself never prints a date.
008400  01  WS-Run-Date.
008500      03  WS-Run-Year         pic 9(4).
008600      03  WS-Run-Month        pic 99.
008700      03  WS-Run-Days         pic 99.
008800  01  WS-Run-Date-UK redefines WS-Run-Date.
008900      03  WS-Run-UK-Days      pic 99.
009000      03  WS-Run-UK-Month     pic 99.
009100      03  WS-Run-UK-Year      pic 9(4).
009200  01  WS-Run-Date-Intl redefines WS-Run-Date.
009300      03  WS-Run-Intl-Year    pic 9(4).
009400      03  WS-Run-Intl-Month   pic 99.
009500      03  WS-Run-Intl-Days    pic 99.
009600  01  WS-Run-Date9 redefines WS-Run-Date
009700                              pic 9(8).
009800*
009900  linkage          section.
010000*-----------------------
010100*
010200  copy "wstxitm.cob".
010300*
010400  01  TT-TAG                pic x(60).
010500  01  TT-REQUIRED            pic x.
010600      88  TT-Is-Required         value "Y".
010700  01  TT-ROUND-EACH          pic x.
010800      88  TT-Is-Round-Each       value "Y".
010900  01  TT-RESULT              pic s9(11)v99 comp-3.
011000  01  TT-FOUND-COUNT         pic 9(4)      comp.
011100  01  TT-MISSING             pic x.
011200      88  TT-Tag-Missing         value "Y".
011300*
011600  procedure        division using TX-Item-Table TT-Tag
011610                                   TT-Required  TT-Round-Each
011620                                   TT-Result    TT-Found-Count
011630                                   TT-Missing.
011700*============================================================
011800*
011900  AA000-Main.
012000      move     zero   to  TT-RESULT.
012100      move     zero   to  TT-FOUND-COUNT.
012200      move     "N"    to  TT-MISSING.
012300      if       TI-ITEM-COUNT = zero
012400               go to AA900-Check-Required.
012500      perform  AA010-Sum-One-Row
012600          varying WS-Sub from 1 by 1
012700          until WS-Sub > TI-ITEM-COUNT.
012800      go       to AA900-Check-Required.
012900*
013000  AA010-Sum-One-Row.
013100      set      TI-IX to WS-Sub.
013200      if       TI-TAG(TI-IX) not = TT-TAG
013300               go to AA010-EXIT.
013400      if       TI-AMOUNT-NOT-NUMERIC(TI-IX)
013500               go to AA010-EXIT.
013600      add      1 to TT-FOUND-COUNT.
013700      if       TT-Is-Round-Each
013800               move TI-AMOUNT(TI-IX) to WS-Item-Amt
013900               perform AA020-Round-Whole-Dollar
014000               add  WS-Item-Amt to TT-RESULT
014100      else
014200               add  TI-AMOUNT(TI-IX) to TT-RESULT
014300      end-if.
014400  AA010-EXIT.
014500      exit.
014600*
014700  AA020-Round-Whole-Dollar.
014800* Half-up rounding to whole dollars for this one item.
014900      divide   WS-Item-Amt by 1 giving WS-Item-Amt-Int rounded.
015000      move     WS-Item-Amt-Int to WS-Item-Amt.
015100  AA020-EXIT.
015200      exit.
015300*
015400  AA900-Check-Required.
015500      if       TT-Is-Required and TT-FOUND-COUNT = zero
015600               move "Y" to TT-MISSING.
015700  AA900-EXIT.
015800      exit.
015900*
016000  Main-Exit.
016100      exit     program.
