000100*****************************************************************
000200*          New York State & City Income Tax Engine - TY 2024     *
000300*   IT-201/IT-225 additions, NY AGI and taxable income, NYS      *
000400*   rate schedule (Worksheet 4), IT-112-R resident credit, NYC   *
000500*   resident tax, IT-219 UBT credit, MCTMT, IT-201 line 62.      *
000600*   Calls TXCOMMON for the federal figures IT-201 ties back to.  *
000700*****************************************************************
000800*
000900  identification   division.
001000*========================
001100*
001200       program-id.         txnytax.
001300***
001400*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/09/1988.
001500*    Installation.       Applewood Computers.
001600*    Date-Written.       14/09/1988.
001700*    Date-Compiled.
001800***
001900*    Security.           Copyright (C) 1988-2026 & later,
002000*                        Vincent Bryan Coen.
002100*                        Distributed under the GNU General
002200*                        Public License. See file COPYING.
002300***
002400*    Remarks.            New York State and City return, IT-201
002500*                        line 62. Figures IT-225 additions, NY
002600*                        AGI and taxable income, the NYS rate
002700*                        schedule (Worksheet 4), the IT-112-R
002800*                        resident credit for tax paid another
002900*                        state, NYC resident tax, the IT-219
003000*                        unincorporated business tax credit and
003100*                        the MCTMT, then totals.
003200***
003300*    Version.            See Prog-Name in WS.
003400***
003500*    Called modules.     txcommon. txtagtot.
003600***
003700*    Error messages used.
003800*                        TX002. TX005. TX006.
003900***
004000* Changes:
004100* 14/09/88 vbc - 1.0.00 Created - Tax Year computation project.
004200* 03/11/93 vbc -    .01 IT-112-R line 26 now rounds to 4 decimal
004300*                       places half-up, was truncating.
004400* 22/05/99 vbc -    .02 IT-219 line 10 interpolation corrected -
004500*                       was using the federal thresholds by
004600*                       mistake, now uses the policy IT-219 pair.
004700* 09/08/98 vbc - 1.1.00 Y2K - no Date fields in this module, no
004800*                       change needed, note made for the log.
004900* 16/04/24 vbc          Copyright notice update superseding all
005000*                       previous notices.
005100* 09/01/26 vbc - 2.0.00 Rebuilt for Tax Year 2024 rules, REQ
005200*                       TX-0005. Split off the old combined
005300*                       engine so NY stands alone from Federal.
005320* 22/01/26 vbc - 2.0.01 Required-tag abort checking was declared
005340*                       but never tested - ny_dependents_count,
005360*                       mctmt_base_ordinary_income and
005380*                       mctmt_base_guaranteed_payments now abort
005390*                       with TX002 when missing, REQ TX-0022.
005392* 29/01/26 vbc - 2.0.02 Line 28, the NYS/NYC bracket tax, IT-112-R
005393*                       line 27, IT-219 line 11 and the MCTMT
005394*                       lines were only rounding to the nearest
005395*                       cent - ZZ040 below now rounds to the whole
005397*                       and the bracket search adds/subtracts
005398*                       before that single round, not after,
005399*                       REQ TX-0026.
005401***
005500*****************************************************************
005600* Copyright Notice.
005700*
005800* These files and programs are part of the Applewood Tax
005900* Suite, Copyright (c) Vincent B Coen. 1988-2026 and later.
006000*
006100* This program is now free software; you can redistribute it
006200* and/or modify it under the terms of the GNU General Public
006300* License as published by the Free Software Foundation;
006400* version 3 and later.
006500*
006600* Distributed in the hope that it will be useful, but WITHOUT
006700* ANY WARRANTY; without even the implied warranty of
006800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
006900*****************************************************************
007000*
007100  environment      division.
007200*========================
007300*
007400  configuration    section.
007500  special-names.
007600      class digit-class is "0123456789".
007700      c01 is top-of-form.
007800*
007900  input-output     section.
008000*-----------------------
008100*
008200  data             division.
008300*========================
008400  working-storage  section.
008500*-----------------------
008600  77  Prog-Name        pic x(17) value "TXNYTAX (2.0.02)".
008610*
008620*    Whole-dollar rounding pair for ZZ040 below - move a value
008630*    into WS-Round-Dec, perform ZZ040, the half-up whole-dollar
008640*    result comes back in WS-Round-Dec.
008650  77  WS-Round-Int     pic s9(11)    comp-3 value zero.
008660  77  WS-Round-Dec     pic s9(11)v99 comp-3 value zero.
008700*
008800*    Holding area for one TT(tag) request/response pair.
008900  01  WS-TT-Work.
009000      03  WS-TT-Tag           pic x(60).
009100      03  WS-TT-Required      pic x      value "N".
009200      03  WS-TT-Round-Each    pic x      value "N".
009300      03  WS-TT-Result        pic s9(11)v99 comp-3.
009400      03  WS-TT-Found-Count   pic 9(4)   comp.
009500      03  WS-TT-Missing       pic x.
009600          88  WS-TT-Is-Missing      value "Y".
009650      03  FILLER              pic x(06).
009700*
009800*    General purpose two-way min/max working area.
009900  01  WS-MM-Work.
010000      03  WS-MM-A             pic s9(11)v99 comp-3.
010100      03  WS-MM-B             pic s9(11)v99 comp-3.
010200      03  WS-MM-Result        pic s9(11)v99 comp-3.
010250      03  FILLER              pic x(04).
010300*
010400*    Copy of TXCOMMON's shared result - this engine's own,
010500*    worked afresh on every call, never the Federal engine's.
010600  copy "wstxcom.cob".
010700*
010800*    IT-201 lines 17-24 (federal tie-in) and IT-225 additions.
010900  01  WS-It201-Work-A.
011000      03  W201-LINE17         pic s9(11)v99 comp-3.
011100      03  W201-LINE18         pic s9(11)v99 comp-3.
011200      03  W201-LINE19         pic s9(11)v99 comp-3.
011300      03  W225-LINE1A         pic s9(11)v99 comp-3.
011400      03  W225-LINE2          pic s9(11)v99 comp-3.
011500      03  W225-LINE4          pic s9(11)v99 comp-3.
011600      03  W225-LINE5A         pic s9(11)v99 comp-3.
011700      03  W225-LINE5B         pic s9(11)v99 comp-3.
011800      03  W225-LINE6          pic s9(11)v99 comp-3.
011900      03  W225-LINE8          pic s9(11)v99 comp-3.
012000      03  W225-LINE9          pic s9(11)v99 comp-3.
012100      03  W201-LINE21         pic s9(11)v99 comp-3.
012200      03  W201-LINE22         pic s9(11)v99 comp-3.
012300      03  W201-LINE23         pic s9(11)v99 comp-3.
012400      03  W201-LINE24         pic s9(11)v99 comp-3.
012450      03  FILLER              pic x(04).
012500*
012600*    IT-201 lines 28-38, NY AGI and taxable income.
012700  01  WS-It201-Work-B.
012800      03  W201-LINE28         pic s9(11)v99 comp-3.
012900      03  W201-LINE32         pic s9(11)v99 comp-3.
013000      03  W201-LINE33         pic s9(11)v99 comp-3.
013100      03  W201-LINE34         pic s9(11)v99 comp-3.
013200      03  W201-LINE35         pic s9(11)v99 comp-3.
013300      03  W201-LINE36         pic s9(11)v99 comp-3.
013400      03  W201-LINE38         pic s9(11)v99 comp-3.
013450      03  FILLER              pic x(04).
013500*
013600*    Bracket-search in/out pair, shared by the NYS and NYC
013700*    rate schedule searches below.
013800  01  WS-TCW-Work.
013900      03  WS-TCW-Tax          pic s9(11)v99 comp-3.
014000      03  WS-TCW-Found        pic x.
014100          88  TCW-Row-Found         value "Y".
014150      03  FILLER              pic x(04).
014200*
014300*    IT-219 income-factor interpolation working fields.
014400  01  WS-219-Interp-Work.
014500      03  W219I-Income-Over   pic s9(11)v99 comp-3.
014600      03  W219I-Thresh-Range  pic s9(11)v99 comp-3.
014700      03  W219I-Factor-Range  pic s9v9999   comp-3.
014800      03  W219I-Ratio         pic s9v9999   comp-3.
014850      03  FILLER              pic x(04).
014900*
015000*    NYS Tax Computation Worksheet 4, lines 3/4/9, IT-201 39.
015100  01  WS-Ws4-Work.
015200      03  WS4-LINE3           pic s9(11)v99 comp-3.
015300      03  WS4-LINE4           pic s9(11)v99 comp-3.
015400      03  WS4-LINE9           pic s9(11)v99 comp-3.
015500      03  W201-LINE39         pic s9(11)v99 comp-3.
015550      03  FILLER              pic x(04).
015600*
015700*    IT-112-R resident credit for tax paid another state.
015800  01  WS-It112r-Work.
015900      03  W112-22A            pic s9(11)v99 comp-3.
016000      03  W112-22B            pic s9(11)v99 comp-3.
016100      03  W112-24             pic s9(11)v99 comp-3.
016200      03  W112-26             pic s9v9999   comp-3.
016300      03  W112-27             pic s9(11)v99 comp-3.
016400      03  W112-28             pic s9(11)v99 comp-3.
016500      03  W112-30             pic s9(11)v99 comp-3.
016600      03  W112-34             pic s9(11)v99 comp-3.
016700      03  W201-LINE41         pic s9(11)v99 comp-3.
016800      03  W201-LINE43         pic s9(11)v99 comp-3.
016900      03  W201-LINE44         pic s9(11)v99 comp-3.
017000      03  W201-LINE46         pic s9(11)v99 comp-3.
017050      03  FILLER              pic x(04).
017100*
017200*    NYC resident tax, lines 47/47a/49.
017300  01  WS-Nyc-Work.
017400      03  W201-LINE47         pic s9(11)v99 comp-3.
017500      03  W201-LINE47A        pic s9(11)v99 comp-3.
017600      03  W201-LINE49         pic s9(11)v99 comp-3.
017650      03  FILLER              pic x(04).
017700*
017800*    IT-219 unincorporated business tax credit.
017900  01  WS-It219-Work.
018000      03  W219-LINE7          pic s9(11)v99 comp-3.
018100      03  W219-LINE8          pic s9(11)v99 comp-3.
018200      03  W219-LINE9          pic s9(11)v99 comp-3.
018300      03  W219-LINE10         pic s9v9999   comp-3.
018400      03  W219-LINE11         pic s9(11)v99 comp-3.
018500      03  W219-LINE15         pic s9(11)v99 comp-3.
018600      03  W219-LINE16         pic s9(11)v99 comp-3.
018700      03  W201ATT-LINE8       pic s9(11)v99 comp-3.
018800      03  W201ATT-LINE10      pic s9(11)v99 comp-3.
018900      03  W201-LINE52         pic s9(11)v99 comp-3.
019000      03  W201-LINE53         pic s9(11)v99 comp-3.
019100      03  W201-LINE54         pic s9(11)v99 comp-3.
019150      03  FILLER              pic x(04).
019200*
019300*    MCTMT worksheet 4a.
019400  01  WS-Mctmt-Work.
019500      03  WM4A-LINE1          pic s9(11)v99 comp-3.
019600      03  W201-LINE54A        pic s9(11)v99 comp-3.
019700      03  W201-LINE54C        pic s9(11)v99 comp-3.
019800      03  W201-LINE54E        pic s9(11)v99 comp-3.
019850      03  FILLER              pic x(04).
019900*
020000*    IT-201 totals, lines 58/61/62.
020100  01  WS-Totals-Work.
020200      03  W201-LINE58         pic s9(11)v99 comp-3.
020300      03  W201-LINE61         pic s9(11)v99 comp-3.
020400      03  W201-LINE62         pic s9(11)v99 comp-3.
020450      03  FILLER              pic x(04).
020500*
020600*    Date this engine last ran - for the run log only.
020700  01  WS-Run-Date.
020800      03  WS-Run-Year         pic 9(4).
020900      03  WS-Run-Month        pic 99.
021000      03  WS-Run-Days         pic 99.
021100  01  WS-Run-Date-UK redefines WS-Run-Date.
021200      03  WS-Run-UK-Days      pic 99.
021300      03  WS-Run-UK-Month     pic 99.
021400      03  WS-Run-UK-Year      pic 9(4).
021500  01  WS-Run-Date-Intl redefines WS-Run-Date.
021600      03  WS-Run-Intl-Year    pic 9(4).
021700      03  WS-Run-Intl-Month   pic 99.
021800      03  WS-Run-Intl-Days    pic 99.
021900  01  WS-Run-Date9 redefines WS-Run-Date
022000                              pic 9(8).
022100*
022200  01  Error-Messages.
022250      03  TX002           pic x(40) value
022260          "TX002 Required tag missing".
022300      03  TX005           pic x(60) value
022400          "TX005 NYS Tax Computation Worksheet 4 - income not
022500-" in table".
022600      03  TX006           pic x(55) value
022700          "TX006 NYC resident tax schedule - income not in
022800-" table".
022850      03  FILLER              pic x(04).
022900*
023000  linkage          section.
023100*-----------------------
023200*
023300  copy "wstxpol.cob".
023400  copy "wstxbrk.cob".
023500  copy "wstxitm.cob".
023600  01  TS-NY-Total-Tax         pic s9(11)v99 comp-3.
023700*
023800  procedure        division using TX-Policy-Record
023900                                   TX-Nys-Bracket-Table
024000                                   TX-Nyc-Bracket-Table
024100                                   TX-Bond-Fund-Table
024200                                   TX-Item-Table
024300                                   TS-NY-Total-Tax.
024400*====================================================
024500*
024600  AA000-Main.
024700      perform  CC095-Call-Common      thru  CC095-EXIT.
024800      perform  CC010-It201-Federal-Tie-In thru CC010-EXIT.
024900      perform  CC020-It225-Additions  thru  CC020-EXIT.
025000      perform  CC030-Ny-Agi-Taxable-Income thru CC030-EXIT.
025100      perform  CC040-Nys-Tax-Computation thru CC040-EXIT.
025200      perform  CC050-It112r-Resident-Credit thru CC050-EXIT.
025300      perform  CC060-Nyc-Resident-Tax  thru  CC060-EXIT.
025400      perform  CC070-It219-Ubt-Credit  thru  CC070-EXIT.
025500      perform  CC080-Mctmt             thru  CC080-EXIT.
025600      perform  CC090-It201-Totals      thru  CC090-EXIT.
025700      move     W201-LINE62  to  TS-NY-Total-Tax.
025800      goback.
025900*
026000*****************************************************************
026100* Build this engine's own copy of the shared federal        *
026200* intermediates - same call TXFEDTAX makes, independently.  *
026300*****************************************************************
026400  CC095-Call-Common.
026500      call     "txcommon"  using TX-Policy-Record
026600                                    TX-Item-Table
026700                                    TX-Common-Result.
026800  CC095-EXIT.
026900      exit.
027000*
027100*****************************************************************
027200* IT-201 lines 17-19 - federal income carried onto the NY   *
027300* return.                                                    *
027400*****************************************************************
027500  CC010-It201-Federal-Tie-In.
027600      move     CM-F1040-Line-9  to  W201-LINE17.
027700      move     CM-SCH1-Line-26  to  W201-LINE18.
027800      subtract W201-LINE18 from W201-LINE17 giving W201-LINE19.
027900  CC010-EXIT.
028000      exit.
028100*
028200*****************************************************************
028300* IT-225, Part 1 and Part 2 additions, and IT-201 21-24.     *
028400*****************************************************************
028500  CC020-It225-Additions.
028600      move     "ny_it_201_att_line_12_amount"  to  WS-TT-Tag.
028700      move     "N"      to  WS-TT-Required.
028800      perform  ZZ010-Call-Tag-Total.
028900      move     WS-TT-Result  to  W225-LINE1A.
029000      move     W225-LINE1A   to  W225-LINE2.
029100      move     W225-LINE2    to  W225-LINE4.
029200*
029300      move     "ny_it_225_line_5a_addition"  to  WS-TT-Tag.
029400      perform  ZZ010-Call-Tag-Total.
029500      move     WS-TT-Result  to  W225-LINE5A.
029600      move     "ny_it_225_line_5b_addition"  to  WS-TT-Tag.
029700      perform  ZZ010-Call-Tag-Total.
029800      move     WS-TT-Result  to  W225-LINE5B.
029900      add      W225-LINE5A W225-LINE5B giving W225-LINE6.
030000      move     W225-LINE6    to  W225-LINE8.
030100      add      W225-LINE4 W225-LINE8 giving W225-LINE9.
030200*
030300      move     "public_employee_414h"  to  WS-TT-Tag.
030400      perform  ZZ010-Call-Tag-Total.
030500      move     WS-TT-Result  to  W201-LINE21.
030600      move     "ny_529_distributions"  to  WS-TT-Tag.
030700      perform  ZZ010-Call-Tag-Total.
030800      move     WS-TT-Result  to  W201-LINE22.
030900      move     W225-LINE9    to  W201-LINE23.
031000      add      W201-LINE19 W201-LINE21 W201-LINE22 W201-LINE23
031100               giving   W201-LINE24.
031200  CC020-EXIT.
031300      exit.
031400*
031500*****************************************************************
031600* IT-201 lines 28-38 - US bond interest, NY AGI, standard    *
031700* deduction and dependent exemptions - NY taxable income.    *
031800*****************************************************************
031900  CC030-Ny-Agi-Taxable-Income.
032000      move     zero   to  W201-LINE28.
032100      perform  CC030-Sum-One-Fund
032200          varying TB-IX from 1 by 1
032300          until TB-IX > TB-FUND-COUNT.
032350      move     W201-LINE28  to  WS-Round-Dec.
032360      perform  ZZ040-Round-Whole-Dollar.
032370      move     WS-Round-Dec to  W201-LINE28.
032400      move     W201-LINE28  to  W201-LINE32.
032500      subtract W201-LINE32 from W201-LINE24 giving W201-LINE33.
032600      move     TP-NY-STD-DEDUCTION  to  W201-LINE34.
032700      subtract W201-LINE34 from W201-LINE33 giving W201-LINE35.
032800*
032900      move     "ny_dependents_count"  to  WS-TT-Tag.
033000      move     "Y"      to  WS-TT-Required.
033100      perform  ZZ010-Call-Tag-Total.
033150      perform  ZZ015-Check-Tag-Required.
033200      multiply WS-TT-Result by TP-NY-DEPENDENT-EXEMPT-AMT
033300               giving   W201-LINE36.
033400      subtract W201-LINE36 from W201-LINE35 giving W201-LINE38.
033500  CC030-EXIT.
033600      exit.
033700*
033800  CC030-Sum-One-Fund.
033900      move     TB-FUND-KEY(TB-IX)  to  WS-TT-Tag.
034000      move     "N"      to  WS-TT-Required.
034100      perform  ZZ010-Call-Tag-Total.
034200      multiply WS-TT-Result by TB-PERCENT(TB-IX)
034300               giving   WS-MM-A.
034400      add      WS-MM-A  to  W201-LINE28.
034500  CC030-Sum-One-Fund-EXIT.
034600      exit.
034700*
034800*****************************************************************
034900* NYS rate schedule, Tax Computation Worksheet 4, IT-201     *
035000* line 39.                                                    *
035100*****************************************************************
035200  CC040-Nys-Tax-Computation.
035300      move     W201-LINE38   to  WS-MM-A.
035400      move     zero          to  WS-MM-B.
035500      perform  ZZ030-Max-Of-Two.
035600      move     "N"    to  WS-TCW-Found.
035700      perform  CC040-Search-Bracket
035800          varying TN-IX from 1 by 1
035900          until TN-IX > TN-BRACKET-COUNT
036000                or TCW-Row-Found.
036100      if       not TCW-Row-Found
036200               display  TX005 upon console
036300               move     1 to return-code
036400               stop     run
036500      end-if.
036600      move     WS-TCW-Tax  to  WS4-LINE3.
036700      move     TP-NY-WS4-RECAPTURE-BASE  to  WS4-LINE4.
036800      move     TP-NY-WS4-ADDBACK         to  WS4-LINE9.
036900      add      WS4-LINE3 WS4-LINE4 WS4-LINE9 giving W201-LINE39.
037000  CC040-EXIT.
037100      exit.
037200*
037300  CC040-Search-Bracket.
037400      if       WS-MM-Result >= TN-MIN(TN-IX)
037500           and (WS-MM-Result <= TN-MAX(TN-IX)
037600                or TN-IS-OPEN-ENDED(TN-IX))
037700               subtract TN-MIN(TN-IX) from WS-MM-Result
037800                        giving WS-MM-B
037900               multiply WS-MM-B by TN-RATE(TN-IX)
038000                        giving WS-MM-A
038050               add  TN-BASE-TAX(TN-IX) to WS-MM-A
038075                        giving WS-Round-Dec
038080               perform ZZ040-Round-Whole-Dollar
038090               move WS-Round-Dec to WS-TCW-Tax
038100               move "Y" to WS-TCW-Found
038300      end-if.
038400  CC040-Search-Bracket-EXIT.
038500      exit.
038600*
038700*****************************************************************
038800* IT-112-R - credit for tax paid another state.              *
038900*****************************************************************
039000  CC050-It112r-Resident-Credit.
039100      move     W201-LINE33  to  W112-22A.
039200      move     "other_state_income"  to  WS-TT-Tag.
039300      move     "N"      to  WS-TT-Required.
039400      perform  ZZ010-Call-Tag-Total.
039500      move     WS-TT-Result  to  W112-22B.
039600      move     "other_state_tax"  to  WS-TT-Tag.
039700      perform  ZZ010-Call-Tag-Total.
039800      move     WS-TT-Result  to  W112-24.
039900*
040000      if       W112-22A = zero
040100               move zero to W112-26
040200      else
040300               divide W112-22B by W112-22A
040400                      giving W112-26 rounded
040500      end-if.
040600      multiply W201-LINE39 by W112-26 giving WS-Round-Dec.
040650      perform  ZZ040-Round-Whole-Dollar.
040680      move     WS-Round-Dec  to  W112-27.
040700      move     W112-24  to  WS-MM-A.
040800      move     W112-27  to  WS-MM-B.
040900      perform  ZZ020-Min-Of-Two.
041000      move     WS-MM-Result  to  W112-28.
041100      move     W112-28  to  W112-30.
041200      move     W112-30  to  WS-MM-A.
041300      move     W201-LINE39  to  WS-MM-B.
041400      perform  ZZ020-Min-Of-Two.
041500      move     WS-MM-Result  to  W112-34.
041600*
041700      move     W112-34  to  W201-LINE41.
041800      move     W201-LINE41  to  W201-LINE43.
041900      subtract W201-LINE43 from W201-LINE39 giving W201-LINE44.
042000      move     W201-LINE44  to  W201-LINE46.
042100  CC050-EXIT.
042200      exit.
042300*
042400*****************************************************************
042500* NYC resident tax, rate schedule on IT-201 line 38/47.      *
042600*****************************************************************
042700  CC060-Nyc-Resident-Tax.
042800      move     W201-LINE38   to  W201-LINE47.
042900      move     W201-LINE47   to  WS-MM-A.
043000      move     zero          to  WS-MM-B.
043100      perform  ZZ030-Max-Of-Two.
043200      move     "N"    to  WS-TCW-Found.
043300      perform  CC060-Search-Bracket
043400          varying TC-IX from 1 by 1
043500          until TC-IX > TC-BRACKET-COUNT
043600                or TCW-Row-Found.
043700      if       not TCW-Row-Found
043800               display  TX006 upon console
043900               move     1 to return-code
044000               stop     run
044100      end-if.
044200      move     WS-TCW-Tax  to  W201-LINE47A.
044300      move     W201-LINE47A  to  W201-LINE49.
044400  CC060-EXIT.
044500      exit.
044600*
044700  CC060-Search-Bracket.
044800      if       WS-MM-Result >= TC-MIN(TC-IX)
044900           and (WS-MM-Result <= TC-MAX(TC-IX)
045000                or TC-IS-OPEN-ENDED(TC-IX))
045100               subtract TC-MIN(TC-IX) from WS-MM-Result
045200                        giving WS-MM-B
045300               multiply WS-MM-B by TC-RATE(TC-IX)
045350                        giving WS-MM-A
045400               add  TC-BASE-TAX(TC-IX) to WS-MM-A
045450                        giving WS-Round-Dec
045460               perform ZZ040-Round-Whole-Dollar
045470               move WS-Round-Dec to WS-TCW-Tax
045500               move "Y" to WS-TCW-Found
045700      end-if.
045800  CC060-Search-Bracket-EXIT.
045900      exit.
046000*
046100*****************************************************************
046200* IT-219 unincorporated business tax credit.                 *
046300*****************************************************************
046400  CC070-It219-Ubt-Credit.
046500      move     "ny_it_219_line_7_ubt_credit"  to  WS-TT-Tag.
046600      move     "N"      to  WS-TT-Required.
046700      perform  ZZ010-Call-Tag-Total.
046800      move     WS-TT-Result  to  W219-LINE7.
046900      move     W219-LINE7    to  W219-LINE8.
047000      move     W201-LINE47   to  W219-LINE9.
047100*
047200      if       W219-LINE9 <= TP-IT219-LOWER-THRESHOLD
047300               move TP-IT219-LOWER-FACTOR to W219-LINE10
047400      else
047500       if      W219-LINE9 >= TP-IT219-UPPER-THRESHOLD
047600               move TP-IT219-UPPER-FACTOR to W219-LINE10
047700       else
047800               perform  CC070-Interpolate
047900       end-if
048000      end-if.
048100      multiply W219-LINE8 by W219-LINE10 giving WS-Round-Dec.
048150      perform  ZZ040-Round-Whole-Dollar.
048180      move     WS-Round-Dec  to  W219-LINE11.
048300      move     W201-LINE49   to  W219-LINE15.
048400      move     W219-LINE11  to  WS-MM-A.
048500      move     W219-LINE15  to  WS-MM-B.
048600      perform  ZZ020-Min-Of-Two.
048700      move     WS-MM-Result  to  W219-LINE16.
048800*
048900      move     W219-LINE16   to  W201ATT-LINE8.
049000      move     W201ATT-LINE8 to  W201ATT-LINE10.
049100      move     W201ATT-LINE10 to W201-LINE53.
049200      move     W201-LINE49   to  W201-LINE52.
049300      subtract W201-LINE53 from W201-LINE52 giving W201-LINE54.
049400  CC070-EXIT.
049500      exit.
049600*
049700  CC070-Interpolate.
049800      move     W219-LINE9  to  W219I-Income-Over.
049900      subtract TP-IT219-LOWER-THRESHOLD from W219I-Income-Over.
050000      move     TP-IT219-UPPER-THRESHOLD to W219I-Thresh-Range.
050100      subtract TP-IT219-LOWER-THRESHOLD from W219I-Thresh-Range.
050200      move     TP-IT219-UPPER-FACTOR  to  W219I-Factor-Range.
050300      subtract TP-IT219-LOWER-FACTOR from W219I-Factor-Range.
050400      divide   W219I-Income-Over by W219I-Thresh-Range
050500               giving   W219I-Ratio rounded.
050600      multiply W219I-Ratio by W219I-Factor-Range
050700               giving   W219-LINE10 rounded.
050800      add      TP-IT219-LOWER-FACTOR to W219-LINE10.
050900  CC070-Interpolate-EXIT.
051000      exit.
051100*
051200*****************************************************************
051300* MCTMT - metropolitan commuter transportation mobility tax. *
051400*****************************************************************
051500  CC080-Mctmt.
051600      move     "mctmt_base_ordinary_income"  to  WS-TT-Tag.
051700      move     "Y"      to  WS-TT-Required.
051800      perform  ZZ010-Call-Tag-Total.
051850      perform  ZZ015-Check-Tag-Required.
051900      move     WS-TT-Result  to  WS-MM-A.
052000      move     "mctmt_base_guaranteed_payments"  to  WS-TT-Tag.
052050      move     "Y"      to  WS-TT-Required.
052100      perform  ZZ010-Call-Tag-Total.
052150      perform  ZZ015-Check-Tag-Required.
052200      add      WS-TT-Result  to  WS-MM-A.
052300      multiply WS-MM-A by TP-MCTMT-EARNINGS-FACTOR
052400               giving   WS-Round-Dec.
052420      perform  ZZ040-Round-Whole-Dollar.
052440      move     WS-Round-Dec  to  WM4A-LINE1.
052500      move     WM4A-LINE1    to  W201-LINE54A.
052600      multiply W201-LINE54A by TP-MCTMT-ZONE1-RATE
052700               giving   WS-Round-Dec.
052720      perform  ZZ040-Round-Whole-Dollar.
052740      move     WS-Round-Dec  to  W201-LINE54C.
052800      move     W201-LINE54C  to  W201-LINE54E.
052900  CC080-EXIT.
053000      exit.
053100*
053200*****************************************************************
053300* IT-201 totals, lines 58/61/62 - the NY result.             *
053400*****************************************************************
053500  CC090-It201-Totals.
053600      add      W201-LINE54 W201-LINE54E giving W201-LINE58.
053700      add      W201-LINE46 W201-LINE58  giving W201-LINE61.
053800      move     W201-LINE61   to  W201-LINE62.
053900  CC090-EXIT.
054000      exit.
054100*
054200*****************************************************************
054300* ZZ-paragraphs - shared helpers, no business rule of        *
054400* their own.                                                  *
054500*****************************************************************
054600  ZZ010-Call-Tag-Total.
054700      move     zero    to  WS-TT-Result.
054800      move     zero    to  WS-TT-Found-Count.
054900      move     "N"     to  WS-TT-Missing.
055000      call     "txtagtot"  using TX-Item-Table
055100                                   WS-TT-Tag
055200                                   WS-TT-Required
055300                                   WS-TT-Round-Each
055400                                   WS-TT-Result
055500                                   WS-TT-Found-Count
055600                                   WS-TT-Missing.
055700  ZZ010-EXIT.
055800      exit.
055900*
055910*    Aborts the run when the tag just totalled by ZZ010 above was
055920*    marked required and no item in the table carried it - added
055930*    REQ TX-0022, the check used to be declared (WS-TT-Is-Missing)
055940*    but never actually tested by anybody.
055950  ZZ015-Check-Tag-Required.
055960      if       WS-TT-Is-Missing
055970               display  TX002 upon console
055980               display  WS-TT-Tag upon console
055990               move     1  to  return-code
055995               stop     run
055998      end-if.
056000  ZZ015-EXIT.
056010      exit.
056020*
056030  ZZ020-Min-Of-Two.
056100      if       WS-MM-A < WS-MM-B
056200               move     WS-MM-A to WS-MM-Result
056300      else
056400               move     WS-MM-B to WS-MM-Result
056500      end-if.
056600  ZZ020-EXIT.
056700      exit.
056800*
056900  ZZ030-Max-Of-Two.
057000      if       WS-MM-A > WS-MM-B
057100               move     WS-MM-A to WS-MM-Result
057200      else
057300               move     WS-MM-B to WS-MM-Result
057400      end-if.
057500  ZZ030-EXIT.
057600      exit.
057700*
057710*    Rounds WS-Round-Dec to the nearest whole dollar, half-up,
057730*    into a field with no decimal places does the rounding, the
057740*    MOVE re-widens the whole-dollar result back to V99.
057750  ZZ040-Round-Whole-Dollar.
057760      divide   WS-Round-Dec by 1 giving WS-Round-Int rounded.
057770      move     WS-Round-Int  to  WS-Round-Dec.
057780  ZZ040-EXIT.
057790      exit.
057800*
057810  Main-Exit.
057900      exit     program.
