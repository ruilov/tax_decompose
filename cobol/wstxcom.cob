000100*****************************************************************
000200**  Shared federal-intermediate result record.  Built by        *
000300**  TXCOMMON, read by TXFEDTAX and (separately, recomputed)     *
000400**  by TXNYTAX - each caller gets its own copy, not shared.     *
000500*****************************************************************
000600**
000700** 08/01/26 vbc - Created for Tax Year 2024, REQ TX-0003.
000800** 22/01/26 vbc - Recast fields to the shop's usual Mixed-Case -
000810**                this book had been left in ALL-CAPS by mistake
000820**                when the others were done, REQ TX-0024.
000900  01  TX-Common-Result.
001000      03  CM-SE-Line-2         pic s9(11)v99 comp-3.
001100      03  CM-SE-Line-6         pic s9(11)v99 comp-3.
001200      03  CM-SE-Line-10        pic s9(11)v99 comp-3.
001300      03  CM-SE-Line-11        pic s9(11)v99 comp-3.
001400      03  CM-SE-Line-12        pic s9(11)v99 comp-3.
001500      03  CM-SCH1-Line-15      pic s9(11)v99 comp-3.
001600      03  CM-SCH1-Line-16      pic s9(11)v99 comp-3.
001700      03  CM-SCH1-Line-17      pic s9(11)v99 comp-3.
001800      03  CM-SCH1-Line-26      pic s9(11)v99 comp-3.
001900      03  CM-SCH1-Line-5       pic s9(11)v99 comp-3.
002000      03  CM-SCH1-Line-10      pic s9(11)v99 comp-3.
002100      03  CM-SCHB-Line-1       pic s9(11)v99 comp-3.
002200      03  CM-SCHB-Line-6       pic s9(11)v99 comp-3.
002300      03  CM-SCHE-Line-29A     pic s9(11)v99 comp-3.
002400      03  CM-SCHE-Line-29B-I   pic s9(11)v99 comp-3.
002500      03  CM-SCHE-Line-29B-J   pic s9(11)v99 comp-3.
002600      03  CM-SCHE-Line-30      pic s9(11)v99 comp-3.
002700      03  CM-SCHE-Line-31      pic s9(11)v99 comp-3.
002800      03  CM-SCHE-Line-32      pic s9(11)v99 comp-3.
002900      03  CM-F6781-Line-7      pic s9(11)v99 comp-3.
003000      03  CM-F6781-Line-8      pic s9(11)v99 comp-3.
003100      03  CM-F6781-Line-9      pic s9(11)v99 comp-3.
003200      03  CM-SCHD-Line-1A      pic s9(11)v99 comp-3.
003300      03  CM-SCHD-Line-3       pic s9(11)v99 comp-3.
003400      03  CM-SCHD-Line-4       pic s9(11)v99 comp-3.
003500      03  CM-SCHD-Line-5       pic s9(11)v99 comp-3.
003600      03  CM-SCHD-Line-7       pic s9(11)v99 comp-3.
003700      03  CM-SCHD-Line-10      pic s9(11)v99 comp-3.
003800      03  CM-SCHD-Line-11      pic s9(11)v99 comp-3.
003900      03  CM-SCHD-Line-12      pic s9(11)v99 comp-3.
004000      03  CM-SCHD-Line-15      pic s9(11)v99 comp-3.
004100      03  CM-SCHD-Line-16      pic s9(11)v99 comp-3.
004200      03  CM-F1040-Line-9      pic s9(11)v99 comp-3.
004300      03  FILLER               pic x(09).
