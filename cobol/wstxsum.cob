000100*****************************************************************
000200**  Tax summary record - one per run.  Holds Form 1040 line   *
000300**  24 total federal tax, IT-201 line 62 total NY tax and the *
000400**  combined figure printed on the summary report.            *
000500*****************************************************************
000600**
000700** 06/01/26 vbc - Created for Tax Year 2024, REQ TX-0004.
000800**
000900  01  TX-Summary-Record.
001000      03  TS-Federal-Total-Tax  pic s9(11)v99 comp-3.
001100      03  TS-NY-Total-Tax       pic s9(11)v99 comp-3.
001200      03  TS-Combined-Tax       pic s9(11)v99 comp-3.
001300      03  FILLER                pic x(09).
