000100*****************************************************************
000200**  Marginal tax rate report - by input - print line.  One    *
000300**  row per input item, file order preserved, pipe delimited  *
000400**  to match the layout the accountants asked for.  Built by  *
000500**  TXMARGIN AA-Build-Input-Line and written as-is.           *
000600*****************************************************************
000700**
000800** 07/01/26 vbc - Created for Tax Year 2024, REQ TX-0005.
000900** 22/01/26 vbc - Widened MI-Tags to X(60) to match Tif-Tag.
001000**
001100  01  TX-Margin-Input-Line.
001200      03  MI-Source            pic x(30).
001300      03  MI-Delim-1           pic x         value "|".
001400      03  MI-Path              pic x(40).
001500      03  MI-Delim-2           pic x         value "|".
001600      03  MI-Tags              pic x(60).
001700      03  MI-Delim-3           pic x         value "|".
001800      03  MI-Explanation       pic x(60).
001900      03  MI-Delim-4           pic x         value "|".
002000      03  MI-Amount-Text       pic x(17).
002100      03  MI-Delim-5           pic x         value "|".
002200      03  MI-Margin-Fed-Text   pic x(14).
002300      03  MI-Delim-6           pic x         value "|".
002400      03  MI-Margin-NY-Text    pic x(14).
002500      03  MI-Delim-7           pic x         value "|".
002600      03  MI-Margin-Tot-Text   pic x(14).
002700      03  FILLER               pic x(07).
002800*
002900*****************************************************************
003000**  Header line for the above, written once at top of report. *
003100*****************************************************************
003200  01  TX-Margin-Input-Header.
003300      03  MIH-Text             pic x(79) value
003400          "Source|Path|Tags|Explanation|Amount|Marginal Federal|Ma
003500-"rginal NY|Marginal Total".
003600      03  FILLER               pic x(49).
