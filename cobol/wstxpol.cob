000100*****************************************************************
000200**  Record definition for tax policy (scalar) parameters       *
000300**     One record - compiled-in defaults for the tax year      *
000400**     May be overridden by keyword/value lines on TX-Policy-  *
000500**     file - see TX000 AA015-Load-Policy-Overrides.           *
000600*****************************************************************
000700**  File size 140 bytes (comp-3 packed).
000800**
000900** 04/01/26 vbc - Created for Tax Year 2024, REQ TX-0002.
001000** 09/01/26 vbc - Added NY Worksheet-4 recapture/addback pair.
001100** 15/01/26 vbc - Added TP-Marginal-Delta - default was literal
001200**                in TXMARGIN, now driven from policy rec.
001300**
001400  01  TX-Policy-Record.
001500*
001600*    Tax year this record applies to.
001700      03  TP-Tax-Year              pic 9(4)       value 2024.
001800*
001900*    Schedule SE / FICA / Medicare.
002000      03  TP-SE-Earnings-Factor   pic 9v9(4)  comp-3 value 0.9235.
002100      03  TP-SS-Wage-Base         pic 9(7)    comp-3 value 168600.
002200      03  TP-SS-Rate              pic 9v9(3)  comp-3 value 0.124.
002300      03  TP-Medicare-Rate        pic 9v9(3)  comp-3 value 0.029.
002400      03  TP-Addl-Medicare-Rate   pic 9v9(3)  comp-3 value 0.009.
002500      03  TP-Addl-Medicare-Threshold
002600                                  pic 9(7)    comp-3 value 250000.
002700*
002800*    Form 8960 - net investment income tax.
002900      03  TP-NIIT-Rate            pic 9v9(3)  comp-3 value 0.038.
003000      03  TP-NIIT-Threshold       pic 9(7)    comp-3 value 250000.
003100      03  TP-SALT-Cap             pic 9(7)    comp-3 value 10000.
003200*
003300*    Form 6781 section 1256 split.
003400      03  TP-Sec1256-ST-Rate      pic 9v99    comp-3 value 0.40.
003500      03  TP-Sec1256-LT-Rate      pic 9v99    comp-3 value 0.60.
003600*
003700*    Qual. Div. & Cap. Gain Tax Worksheet rate breaks.
003800      03  TP-Capgain-Zero-Threshold
003900                                  pic 9(7)    comp-3 value 94050.
004000      03  TP-Capgain-Twenty-Threshold
004100                                  pic 9(7)    comp-3 value 583750.
004200      03  TP-Capgain-15-Rate      pic 9v99    comp-3 value 0.15.
004300      03  TP-Capgain-20-Rate      pic 9v99    comp-3 value 0.20.
004400*
004500*    Form 1040 deductions - single filer default.
004600      03  TP-Fed-Std-Deduction    pic 9(7)    comp-3 value 14600.
004700      03  TP-QBI-Rate             pic 9v99    comp-3 value 0.20.
004800*
004900*    IT-201 NY std ded. / dependent exemption - single default.
005000      03  TP-NY-Std-Deduction     pic 9(7)    comp-3 value 8000.
005100      03  TP-NY-Dependent-Exempt-Amt
005200                                  pic 9(5)    comp-3 value 1000.
005300*
005400*    NYS Tax Computation Worksheet 4 - lines 4 and 9.
005500      03  TP-NY-WS4-Recapture-Base
005600                                  pic 9(7)    comp-3 value zero.
005700      03  TP-NY-WS4-Addback       pic 9(7)    comp-3 value zero.
005800*
005900*    MCTMT - IT-2105.9 worksheet 4A.
006000      03  TP-MCTMT-Earnings-Factor
006100                                  pic 9v9(4)  comp-3 value 0.9235.
006200      03  TP-MCTMT-Zone1-Rate     pic 9v9(4)  comp-3 value 0.0060.
006300*
006400*    IT-219 UBT credit income-factor interpolation.
006500      03  TP-IT219-Lower-Threshold
006600                                  pic 9(7)    comp-3 value 42000.
006700      03  TP-IT219-Upper-Threshold
006800                                  pic 9(7)    comp-3 value 142000.
006900      03  TP-IT219-Lower-Factor   pic 9v9(4)  comp-3 value 1.0000.
007000      03  TP-IT219-Upper-Factor   pic 9v9(4)  comp-3 value 0.2300.
007100*
007200*    Marginal-rate report shock amount, default 1000.00.
007300      03  TP-Marginal-Delta    pic 9(7)v99 comp-3 value 1000.00.
007400*
007500      03  FILLER                  pic x(09)   value spaces.
007600*
