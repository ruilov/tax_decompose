000100*****************************************************************
000200*              Federal Income Tax Engine - TY 2024               *
000300*   Form 8959, Form 8960 (NIIT), Form 1040 AGI/deductions/QBI,   *
000400*   Tax Computation Worksheet, QDCGT Worksheet, Schedule 2,      *
000500*   Form 1040 line 24 (total tax).  Calls TXCOMMON for the       *
000600*   Sch SE/B/E, Form 6781/Sch D and line 9 figures it needs.     *
000700*****************************************************************
000800*
000900  identification   division.
001000*========================
001100*
001200       program-id.         txfedtax.
001300***
001400*    Author.             V B Coen FBCS, FIDM, FIDPM, 09/09/1988.
001500*    Installation.       Applewood Computers.
001600*    Date-Written.       09/09/1988.
001700*    Date-Compiled.
001800***
001900*    Security.           Copyright (C) 1988-2026 & later,
002000*                        Vincent Bryan Coen.
002100*                        Distributed under the GNU General
002200*                        Public License. See file COPYING.
002300***
002400*    Remarks.            Federal return, Form 1040 line 24.
002500*                        Figures Additional Medicare Tax, Net
002600*                        Investment Income Tax, AGI, the
002700*                        standard/itemized deduction choice,
002800*                        QBI, the Tax Computation Worksheet,
002900*                        the Qual. Div. & Cap. Gain Tax
003000*                        Worksheet and Schedule 2, then totals.
003100***
003200*    Version.            See Prog-Name in WS.
003300***
003400*    Called modules.     txcommon. txtagtot.
003500***
003600*    Error messages used.
003700*                        TX004.
003800***
003900* Changes:
004000* 09/09/88 vbc - 1.0.00 Created - Tax Year computation project.
004100* 21/06/92 vbc -    .01 Form 8960 line 9b now capped at the SALT
004200*                       cap from the policy record, was uncapped.
004300* 08/03/97 vbc -    .02 QDCGT Worksheet L22/L24 now call the Tax
004400*                       Computation Worksheet paragraph directly
004500*                       rather than duplicating its bracket walk.
004600* 09/08/98 vbc - 1.1.00 Y2K - no Date fields in this module, no
004700*                       change needed, note made for the log.
004800* 16/04/24 vbc          Copyright notice update superseding all
004900*                       previous notices.
005000* 08/01/26 vbc - 2.0.00 Rebuilt for Tax Year 2024 rules, REQ
005100*                       TX-0004. Split off the old combined
005200*                       engine so Federal stands alone from NY.
005220* 22/01/26 vbc - 2.0.01 Form 8960 line 4b was negated twice (see
005240*                       BB040), flipping its sign - fixed, REQ
005260*                       TX-0021.
005270* 29/01/26 vbc - 2.0.02 Tax Computation Worksheet and every other
005272*                       round() point below were only landing on
005274*                       the nearest cent - ZZ040 now rounds to the
005278*                       and the Worksheet subtracts TF-SUBTRACT
005280*                       before rounding instead of after, REQ
005282*                       TX-0026.
005300***
005400*****************************************************************
005500* Copyright Notice.
005600*
005700* These files and programs are part of the Applewood Tax
005800* Suite, Copyright (c) Vincent B Coen. 1988-2026 and later.
005900*
006000* This program is now free software; you can redistribute it
006100* and/or modify it under the terms of the GNU General Public
006200* License as published by the Free Software Foundation;
006300* version 3 and later.
006400*
006500* Distributed in the hope that it will be useful, but WITHOUT
006600* ANY WARRANTY; without even the implied warranty of
006700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
006800*****************************************************************
006900*
007000  environment      division.
007100*========================
007200*
007300  configuration    section.
007400  special-names.
007500      class digit-class is "0123456789".
007600      c01 is top-of-form.
007700*
007800  input-output     section.
007900*-----------------------
008000*
008100  data             division.
008200*========================
008300  working-storage  section.
008400*-----------------------
008500  77  Prog-Name        pic x(17) value "TXFEDTAX (2.0.02)".
008510*
008520*    Whole-dollar rounding pair for ZZ040 below - move a value
008530*    into WS-Round-Dec, perform ZZ040, the half-up whole-dollar
008540*    result comes back in WS-Round-Dec.
008550  77  WS-Round-Int     pic s9(11)    comp-3 value zero.
008560  77  WS-Round-Dec     pic s9(11)v99 comp-3 value zero.
008600*
008700*    Holding area for one TT(tag) request/response pair.
008800  01  WS-TT-Work.
008900      03  WS-TT-Tag           pic x(60).
009000      03  WS-TT-Required      pic x      value "N".
009100      03  WS-TT-Round-Each    pic x      value "N".
009200      03  WS-TT-Result        pic s9(11)v99 comp-3.
009300      03  WS-TT-Found-Count   pic 9(4)   comp.
009400      03  WS-TT-Missing       pic x.
009500          88  WS-TT-Is-Missing      value "Y".
009550      03  FILLER              pic x(06).
009600*
009700*    General purpose two-way min/max working area, used all
009800*    through the QDCGT Worksheet so we do not have to write
009900*    the IF-ELSE out longhand every time.
010000  01  WS-MM-Work.
010100      03  WS-MM-A             pic s9(11)v99 comp-3.
010200      03  WS-MM-B             pic s9(11)v99 comp-3.
010300      03  WS-MM-Result        pic s9(11)v99 comp-3.
010350      03  FILLER              pic x(04).
010400*
010500*    Copy of TXCOMMON's shared result - this engine's own,
010600*    worked afresh on every call, never the NY engine's copy.
010700  copy "wstxcom.cob".
010800*
010900*    Form 8959 - Additional Medicare Tax.
011000  01  WS-8959-Work.
011100      03  W8959-W2MW          pic s9(11)v99 comp-3.
011200      03  W8959-PART1         pic s9(11)v99 comp-3.
011300      03  W8959-REMAIN        pic s9(11)v99 comp-3.
011400      03  W8959-PART2         pic s9(11)v99 comp-3.
011500      03  W8959-LINE18        pic s9(11)v99 comp-3.
011550      03  FILLER              pic x(04).
011600*
011700*    Form 8960 - Net Investment Income Tax.
011800  01  WS-8960-Work.
011900      03  W8960-LINE1         pic s9(11)v99 comp-3.
012000      03  W8960-LINE2         pic s9(11)v99 comp-3.
012100      03  W8960-LINE4A        pic s9(11)v99 comp-3.
012200      03  W8960-LINE4B        pic s9(11)v99 comp-3.
012300      03  W8960-LINE4C        pic s9(11)v99 comp-3.
012400      03  W8960-LINE5A        pic s9(11)v99 comp-3.
012500      03  W8960-LINE5D        pic s9(11)v99 comp-3.
012600      03  W8960-LINE8         pic s9(11)v99 comp-3.
012700      03  W8960-LINE9A        pic s9(11)v99 comp-3.
012800      03  W8960-LINE9B        pic s9(11)v99 comp-3.
012900      03  W8960-LINE9C        pic s9(11)v99 comp-3.
013000      03  W8960-LINE9D        pic s9(11)v99 comp-3.
013100      03  W8960-LINE11        pic s9(11)v99 comp-3.
013200      03  W8960-LINE12        pic s9(11)v99 comp-3.
013300      03  W8960-LINE13        pic s9(11)v99 comp-3.
013400      03  W8960-LINE15        pic s9(11)v99 comp-3.
013500      03  W8960-LINE16        pic s9(11)v99 comp-3.
013600      03  W8960-LINE17        pic s9(11)v99 comp-3.
013650      03  FILLER              pic x(04).
013700*
013800*    Form 1040 - income, deductions, QBI, taxable income.
013900  01  WS-1040-Work.
014000      03  W1040-LINE9         pic s9(11)v99 comp-3.
014100      03  W1040-LINE11        pic s9(11)v99 comp-3.
014200      03  W1040-LINE12        pic s9(11)v99 comp-3.
014300      03  W1040-LINE13        pic s9(11)v99 comp-3.
014400      03  W1040-LINE14        pic s9(11)v99 comp-3.
014500      03  W1040-LINE15        pic s9(11)v99 comp-3.
014600      03  W1040-LINE16        pic s9(11)v99 comp-3.
014700      03  W1040-LINE18        pic s9(11)v99 comp-3.
014800      03  W1040-LINE19        pic s9(11)v99 comp-3.
014900      03  W1040-LINE20        pic s9(11)v99 comp-3.
015000      03  W1040-LINE21        pic s9(11)v99 comp-3.
015100      03  W1040-LINE22        pic s9(11)v99 comp-3.
015200      03  W1040-LINE24        pic s9(11)v99 comp-3.
015250      03  FILLER              pic x(04).
015300*
015400*    Tax Computation Worksheet - one shared in/out pair, used
015500*    directly for line 16 and twice more from the QDCGT Wksht.
015600  01  WS-TCW-Work.
015700      03  WS-TCW-Income       pic s9(11)v99 comp-3.
015800      03  WS-TCW-Tax          pic s9(11)v99 comp-3.
015900      03  WS-TCW-Found        pic x.
016000          88  TCW-Row-Found         value "Y".
016050      03  FILLER              pic x(04).
016100*
016200*    Qual. Div. & Cap. Gain Tax Worksheet, lines 1-25.
016300  01  WS-QDCGT-Work.
016400      03  WQ-L1               pic s9(11)v99 comp-3.
016500      03  WQ-L2               pic s9(11)v99 comp-3.
016600      03  WQ-L3               pic s9(11)v99 comp-3.
016700      03  WQ-L4               pic s9(11)v99 comp-3.
016800      03  WQ-L5               pic s9(11)v99 comp-3.
016900      03  WQ-L7               pic s9(11)v99 comp-3.
017000      03  WQ-L8               pic s9(11)v99 comp-3.
017100      03  WQ-L9               pic s9(11)v99 comp-3.
017200      03  WQ-L10              pic s9(11)v99 comp-3.
017300      03  WQ-L12              pic s9(11)v99 comp-3.
017400      03  WQ-L14              pic s9(11)v99 comp-3.
017500      03  WQ-L15              pic s9(11)v99 comp-3.
017600      03  WQ-L16              pic s9(11)v99 comp-3.
017700      03  WQ-L17              pic s9(11)v99 comp-3.
017800      03  WQ-L18              pic s9(11)v99 comp-3.
017900      03  WQ-L19              pic s9(11)v99 comp-3.
018000      03  WQ-L20              pic s9(11)v99 comp-3.
018100      03  WQ-L21              pic s9(11)v99 comp-3.
018200      03  WQ-L22              pic s9(11)v99 comp-3.
018300      03  WQ-L23              pic s9(11)v99 comp-3.
018400      03  WQ-L24              pic s9(11)v99 comp-3.
018500      03  WQ-LINE25           pic s9(11)v99 comp-3.
018550      03  FILLER              pic x(04).
018600*
018700*    Schedule 2, lines 21 and 23.
018800  01  WS-SCH2-Work.
018900      03  WS2-LINE21          pic s9(11)v99 comp-3.
019000      03  WS2-LINE23          pic s9(11)v99 comp-3.
019050      03  FILLER              pic x(04).
019100*
019200*    Date this engine last ran - carried for the run log, not
019300*    used in the arithmetic above.
019400  01  WS-Run-Date.
019500      03  WS-Run-Year         pic 9(4).
019600      03  WS-Run-Month        pic 99.
019700      03  WS-Run-Days         pic 99.
019800  01  WS-Run-Date-UK redefines WS-Run-Date.
019900      03  WS-Run-UK-Days      pic 99.
020000      03  WS-Run-UK-Month     pic 99.
020100      03  WS-Run-UK-Year      pic 9(4).
020200  01  WS-Run-Date-Intl redefines WS-Run-Date.
020300      03  WS-Run-Intl-Year    pic 9(4).
020400      03  WS-Run-Intl-Month   pic 99.
020500      03  WS-Run-Intl-Days    pic 99.
020600  01  WS-Run-Date9 redefines WS-Run-Date
020700                              pic 9(8).
020800*
020900  01  Error-Messages.
021000      03  TX004           pic x(70) value
021100          "TX004 Tax Computation Worksheet - income below
021200-" the worksheet minimum".
021250      03  FILLER              pic x(04).
021300*
021400  linkage          section.
021500*-----------------------
021600*
021700  copy "wstxpol.cob".
021800  copy "wstxbrk.cob".
021900  copy "wstxitm.cob".
022000  01  TS-Federal-Total-Tax    pic s9(11)v99 comp-3.
022100*
022200  procedure        division using TX-Policy-Record
022300                                   TX-Fed-Bracket-Table
022400                                   TX-Item-Table
022500                                   TS-Federal-Total-Tax.
022600*====================================================
022700*
022800  AA000-Main.
022900      perform  BB090-Call-Common      thru  BB090-EXIT.
023000      perform  BB010-Form-8959        thru  BB010-EXIT.
023100      perform  BB020-Form-1040-Agi    thru  BB020-EXIT.
023200      perform  BB040-Form-8960        thru  BB040-EXIT.
023300      perform  BB030-Form-1040-Deductions thru BB030-EXIT.
023400      perform  BB050-Tax-Computation-Worksheet thru BB050-EXIT.
023500      move     WS-TCW-Tax  to  WQ-L24.
023600      perform  BB060-Qdcgt-Worksheet  thru  BB060-EXIT.
023700      perform  BB070-Schedule-2       thru  BB070-EXIT.
023800      perform  BB080-Form-1040-Totals thru  BB080-EXIT.
023900      move     W1040-LINE24  to  TS-Federal-Total-Tax.
024000      goback.
024100*
024200*****************************************************************
024300* Build this engine's own copy of the shared federal        *
024400* intermediates - Sch SE/B/E, Form 6781/Sch D, 1040 line 9.  *
024500*****************************************************************
024600  BB090-Call-Common.
024700      call     "txcommon"  using TX-Policy-Record
024800                                   TX-Item-Table
024900                                   TX-Common-Result.
025000  BB090-EXIT.
025100      exit.
025200*
025300*****************************************************************
025400* Form 8959 - Additional Medicare Tax, line 18.             *
025500*****************************************************************
025600  BB010-Form-8959.
025700      move     "w2_box_5_medicare_wages"  to  WS-TT-Tag.
025800      move     "N"      to  WS-TT-Required.
025900      move     "N"      to  WS-TT-Round-Each.
026000      perform  ZZ010-Call-Tag-Total.
026100      move     WS-TT-Result  to  W8959-W2MW.
026200*
026300      move     W8959-W2MW    to  WS-MM-A.
026400      move     TP-ADDL-MEDICARE-THRESHOLD  to  WS-MM-B.
026500      subtract WS-MM-B  from  WS-MM-A.
026600      move     WS-MM-A       to  WS-MM-B.
026700      move     zero          to  WS-MM-A.
026800      perform  ZZ030-Max-Of-Two.
026900      multiply WS-MM-Result by TP-ADDL-MEDICARE-RATE
026950               giving   WS-Round-Dec.
026960      perform  ZZ040-Round-Whole-Dollar.
026970      move     WS-Round-Dec  to  W8959-PART1.
027100*
027200      move     TP-ADDL-MEDICARE-THRESHOLD  to  WS-MM-A.
027300      subtract W8959-W2MW  from  WS-MM-A.
027400      move     zero          to  WS-MM-B.
027500      perform  ZZ030-Max-Of-Two.
027600      move     WS-MM-Result  to  W8959-REMAIN.
027700*
027800      move     CM-SE-Line-6  to  WS-MM-A.
027900      subtract W8959-REMAIN  from  WS-MM-A.
028000      move     zero          to  WS-MM-B.
028100      perform  ZZ030-Max-Of-Two.
028200      multiply WS-MM-Result by TP-ADDL-MEDICARE-RATE
028250               giving   WS-Round-Dec.
028260      perform  ZZ040-Round-Whole-Dollar.
028270      move     WS-Round-Dec  to  W8959-PART2.
028400*
028500      add      W8959-PART1 W8959-PART2 giving W8959-LINE18.
028600  BB010-EXIT.
028700      exit.
028800*
028900*****************************************************************
029000* Form 1040 - line 11, Adjusted Gross Income.               *
029100*****************************************************************
029200  BB020-Form-1040-Agi.
029300      move     CM-F1040-Line-9  to  W1040-LINE9.
029400      move     "form_1040_line_11_adjusted_gross_income"
029500               to  WS-TT-Tag.
029600      move     "N"      to  WS-TT-Required.
029700      perform  ZZ010-Call-Tag-Total.
029800      if       WS-TT-Result not = zero
029850               move WS-TT-Result to WS-Round-Dec
029860               perform ZZ040-Round-Whole-Dollar
029870               move WS-Round-Dec to W1040-LINE11
030000      else
030100               subtract CM-SCH1-Line-26 from W1040-LINE9
030200                        giving W1040-LINE11
030300      end-if.
030400  BB020-EXIT.
030500      exit.
030600*
030700*****************************************************************
030800* Form 8960 - Net Investment Income Tax, lines 1-17.        *
030900*****************************************************************
031000  BB040-Form-8960.
031100      move     CM-SCHB-Line-1   to  W8960-LINE1.
031200      move     CM-SCHB-Line-6   to  W8960-LINE2.
031300      move     CM-SCHE-Line-32  to  W8960-LINE4A.
031400*
031500      move    "form_8960_line_4b_additional_nonpassive_deductions"
031600               to  WS-TT-Tag.
031700      move     "N"      to  WS-TT-Required.
031800      perform  ZZ010-Call-Tag-Total.
031900      add      CM-SCHE-Line-29B-J WS-TT-Result
032000               giving   WS-MM-A.
032100      subtract CM-SCHE-Line-29A from WS-MM-A.
032150* 22/01/26 vbc - ticket TX-0021 - line 4b was being negated
032160*                twice (once by the subtract above, which already
032170*                gives the spec's section-179-plus-extra-less-
032180*                nonpassive-income figure, and again here) - NIIT
032190*                was coming out with 4b's sign backwards.  Move
032195*                WS-MM-A straight across; no second flip.
032197      move     WS-MM-A       to  WS-Round-Dec.
032198      perform  ZZ040-Round-Whole-Dollar.
032199      move     WS-Round-Dec  to  W8960-LINE4B.
032300*
032400      add      W8960-LINE4A W8960-LINE4B giving W8960-LINE4C.
032500*
032600      move     CM-SCHD-Line-16  to  W8960-LINE5A.
032700      move     W8960-LINE5A     to  W8960-LINE5D.
032800*
032900      add      W8960-LINE1 W8960-LINE2 W8960-LINE4C W8960-LINE5D
033000               giving   W8960-LINE8.
033100*
033200      move     "investment_interest_expense"  to  WS-TT-Tag.
033300      perform  ZZ010-Call-Tag-Total.
033350      move     WS-TT-Result  to  WS-Round-Dec.
033360      perform  ZZ040-Round-Whole-Dollar.
033370      move     WS-Round-Dec  to  W8960-LINE9A.
033500*
033600      move     "state_local_foreign_income_tax"  to  WS-TT-Tag.
033700      perform  ZZ010-Call-Tag-Total.
033800      move     WS-TT-Result  to  WS-MM-A.
033900      move     TP-SALT-CAP   to  WS-MM-B.
034000      perform  ZZ020-Min-Of-Two.
034050      move     WS-MM-Result  to  WS-Round-Dec.
034060      perform  ZZ040-Round-Whole-Dollar.
034070      move     WS-Round-Dec  to  W8960-LINE9B.
034200*
034300      move     "misc_investment_expenses"  to  WS-TT-Tag.
034400      perform  ZZ010-Call-Tag-Total.
034450      move     WS-TT-Result  to  WS-Round-Dec.
034460      perform  ZZ040-Round-Whole-Dollar.
034470      move     WS-Round-Dec  to  W8960-LINE9C.
034600*
034700      add      W8960-LINE9A W8960-LINE9B W8960-LINE9C
034800               giving   W8960-LINE9D.
034900      move     W8960-LINE9D  to  W8960-LINE11.
035000      subtract W8960-LINE11  from W8960-LINE8 giving W8960-LINE12.
035100*
035200      move     W1040-LINE11  to  W8960-LINE13.
035300      move     W8960-LINE13  to  WS-MM-A.
035400      subtract TP-NIIT-THRESHOLD from WS-MM-A.
035500      move     zero          to  WS-MM-B.
035600      perform  ZZ030-Max-Of-Two.
035700      move     WS-MM-Result  to  W8960-LINE15.
035800*
035900      move     W8960-LINE12  to  WS-MM-A.
036000      move     W8960-LINE15  to  WS-MM-B.
036100      perform  ZZ020-Min-Of-Two.
036200      move     WS-MM-Result  to  W8960-LINE16.
036300*
036400      multiply W8960-LINE16 by TP-NIIT-RATE
036450               giving   WS-Round-Dec.
036460      perform  ZZ040-Round-Whole-Dollar.
036470      move     WS-Round-Dec  to  W8960-LINE17.
036600  BB040-EXIT.
036700      exit.
036800*
036900*****************************************************************
037000* Form 1040 - line 12 deductions, line 13 QBI, 14, 15.      *
037100*****************************************************************
037200  BB030-Form-1040-Deductions.
037300      move     "form_1040_line_12_deductions"  to  WS-TT-Tag.
037400      move     "N"      to  WS-TT-Required.
037500      perform  ZZ010-Call-Tag-Total.
037600      if       WS-TT-Result not = zero
037700               add  WS-TT-Result W8960-LINE9B
037750                    giving WS-Round-Dec
037760               perform ZZ040-Round-Whole-Dollar
037770               move WS-Round-Dec to W1040-LINE12
037900      else
038000               move TP-FED-STD-DEDUCTION to W1040-LINE12
038100      end-if.
038200*
038300      move     "form_1040_line_13_qbi_deduction"  to  WS-TT-Tag.
038400      perform  ZZ010-Call-Tag-Total.
038500      move     WS-TT-Result  to  WS-MM-A.
038600      move     "form_1099_div_box_5_sec199a_dividends"
038700               to  WS-TT-Tag.
038800      perform  ZZ010-Call-Tag-Total.
038900      multiply WS-TT-Result by TP-QBI-RATE
038950               giving   WS-Round-Dec.
038960      perform  ZZ040-Round-Whole-Dollar.
038970      move     WS-Round-Dec  to  WS-MM-B.
039100      add      WS-MM-A WS-MM-B giving W1040-LINE13.
039200*
039300      add      W1040-LINE12 W1040-LINE13 giving W1040-LINE14.
039400      subtract W1040-LINE14 from W1040-LINE11
039500               giving   W1040-LINE15.
039600  BB030-EXIT.
039700      exit.
039800*
039900*****************************************************************
040000* Tax Computation Worksheet - shared by line 16 and the     *
040100* QDCGT Worksheet.  Income in WS-TCW-Income, tax comes back *
040200* in WS-TCW-Tax.  Below the worksheet minimum is an error.  *
040300*****************************************************************
040400  BB050-Tax-Computation-Worksheet.
040500      move     zero   to  WS-TCW-Tax.
040600      move     "N"    to  WS-TCW-Found.
040700      if       WS-TCW-Income < TF-MIN-INCOME
040800               display  TX004 upon console
040900               move     1 to return-code
041000               stop     run
041100      end-if.
041200      perform  BB050-Search-Bracket
041300          varying TF-IX from 1 by 1
041400          until TF-IX > TF-BRACKET-COUNT
041500                or TCW-Row-Found.
041600      if       not TCW-Row-Found
041700               display  TX004 upon console
041800               move     1 to return-code
041900               stop     run
042000      end-if.
042100  BB050-EXIT.
042200      exit.
042300*
042400  BB050-Search-Bracket.
042500      if       WS-TCW-Income >= TF-MIN(TF-IX)
042600           and (WS-TCW-Income <= TF-MAX(TF-IX)
042700                or TF-IS-OPEN-ENDED(TF-IX))
042800               multiply WS-TCW-Income by TF-RATE(TF-IX)
042900                        giving   WS-MM-A
043000               subtract TF-SUBTRACT(TF-IX) from WS-MM-A
043050                        giving   WS-Round-Dec
043060               perform  ZZ040-Round-Whole-Dollar
043070               move     WS-Round-Dec to WS-TCW-Tax
043100               move     "Y" to WS-TCW-Found
043200      end-if.
043300  BB050-Search-Bracket-EXIT.
043400      exit.
043500*
043600*****************************************************************
043700* Qualified Dividends & Capital Gain Tax Worksheet, 1-25.   *
043800*****************************************************************
043900  BB060-Qdcgt-Worksheet.
044000      move     W1040-LINE15  to  WQ-L1.
044100      move     "qualified_dividends"  to  WS-TT-Tag.
044200      move     "N"      to  WS-TT-Required.
044300      perform  ZZ010-Call-Tag-Total.
044400      move     WS-TT-Result  to  WQ-L2.
044500*
044600      move     CM-SCHD-Line-15  to  WS-MM-A.
044700      move     CM-SCHD-Line-16  to  WS-MM-B.
044800      perform  ZZ020-Min-Of-Two.
044900      if       CM-SCHD-Line-15 > zero and CM-SCHD-Line-16 > zero
045000               move WS-MM-Result to WQ-L3
045100      else
045200               move zero to WQ-L3
045300      end-if.
045400      add      WQ-L2 WQ-L3 giving WQ-L4.
045500*
045600      move     WQ-L1  to  WS-MM-A.
045700      subtract WQ-L4 from WS-MM-A.
045800      move     zero   to  WS-MM-B.
045900      perform  ZZ030-Max-Of-Two.
046000      move     WS-MM-Result  to  WQ-L5.
046100*
046200      move     WQ-L1  to  WS-MM-A.
046300      move     TP-CAPGAIN-ZERO-THRESHOLD  to  WS-MM-B.
046400      perform  ZZ020-Min-Of-Two.
046500      move     WS-MM-Result  to  WQ-L7.
046600*
046700      move     WQ-L5  to  WS-MM-A.
046800      move     WQ-L7  to  WS-MM-B.
046900      perform  ZZ020-Min-Of-Two.
047000      move     WS-MM-Result  to  WQ-L8.
047100      subtract WQ-L8 from WQ-L7 giving WQ-L9.
047200*
047300      move     WQ-L1  to  WS-MM-A.
047400      move     WQ-L4  to  WS-MM-B.
047500      perform  ZZ020-Min-Of-Two.
047600      move     WS-MM-Result  to  WQ-L10.
047700      subtract WQ-L9 from WQ-L10 giving WQ-L12.
047800*
047900      move     WQ-L1  to  WS-MM-A.
048000      move     TP-CAPGAIN-TWENTY-THRESHOLD  to  WS-MM-B.
048100      perform  ZZ020-Min-Of-Two.
048200      move     WS-MM-Result  to  WQ-L14.
048300      add      WQ-L5 WQ-L9 giving WQ-L15.
048400*
048500      move     WQ-L14 to  WS-MM-A.
048600      subtract WQ-L15 from WS-MM-A.
048700      move     zero   to  WS-MM-B.
048800      perform  ZZ030-Max-Of-Two.
048900      move     WS-MM-Result  to  WQ-L16.
049000*
049100      move     WQ-L12 to  WS-MM-A.
049200      move     WQ-L16 to  WS-MM-B.
049300      perform  ZZ020-Min-Of-Two.
049400      move     WS-MM-Result  to  WQ-L17.
049500*
049600      multiply WQ-L17 by TP-CAPGAIN-15-RATE
049650               giving   WS-Round-Dec.
049660      perform  ZZ040-Round-Whole-Dollar.
049670      move     WS-Round-Dec  to  WQ-L18.
049800      add      WQ-L9 WQ-L17 giving WQ-L19.
049900      subtract WQ-L19 from WQ-L10 giving WQ-L20.
050000      multiply WQ-L20 by TP-CAPGAIN-20-RATE
050050               giving   WS-Round-Dec.
050060      perform  ZZ040-Round-Whole-Dollar.
050070      move     WS-Round-Dec  to  WQ-L21.
050200*
050300      move     WQ-L5  to  WS-TCW-Income.
050400      perform  BB050-Tax-Computation-Worksheet thru BB050-EXIT.
050500      move     WS-TCW-Tax  to  WQ-L22.
050600*
050650      add      WQ-L18 WQ-L21 WQ-L22 giving WS-Round-Dec.
050660      perform  ZZ040-Round-Whole-Dollar.
050670      move     WS-Round-Dec  to  WQ-L23.
050800      move     WQ-L23 to  WS-MM-A.
050900      move     WQ-L24 to  WS-MM-B.
051000      perform  ZZ020-Min-Of-Two.
051100      move     WS-MM-Result  to  WQ-LINE25.
051200  BB060-EXIT.
051300      exit.
051400*
051500*****************************************************************
051600* Schedule 2 - Sch SE se tax, 8959 and 8960 add-ons.        *
051700*****************************************************************
051800  BB070-Schedule-2.
051900      add      CM-SE-Line-12 W8959-LINE18 W8960-LINE17
052000               giving   WS2-LINE21.
052100      move     WS2-LINE21  to  WS2-LINE23.
052200  BB070-EXIT.
052300      exit.
052400*
052500*****************************************************************
052600* Form 1040 - tax and totals, line 16 thru line 24.         *
052700*****************************************************************
052800  BB080-Form-1040-Totals.
052900      move     "form_1040_line_16_tax"  to  WS-TT-Tag.
053000      move     "N"      to  WS-TT-Required.
053100      perform  ZZ010-Call-Tag-Total.
053200      if       WS-TT-Result not = zero
053300               move WS-TT-Result to W1040-LINE16
053400      else
053500               move WQ-LINE25 to W1040-LINE16
053600      end-if.
053700      move     W1040-LINE16  to  W1040-LINE18.
053800*
053900      move     "child_tax_credit"  to  WS-TT-Tag.
054000      perform  ZZ010-Call-Tag-Total.
054100      move     WS-TT-Result  to  W1040-LINE19.
054200      move     "foreign_taxes_paid_form_1116"  to  WS-TT-Tag.
054300      perform  ZZ010-Call-Tag-Total.
054400      move     WS-TT-Result  to  W1040-LINE20.
054500      add      W1040-LINE19 W1040-LINE20 giving W1040-LINE21.
054600      subtract W1040-LINE21 from W1040-LINE18
054700               giving   W1040-LINE22.
054800*
054900      add      W1040-LINE22 WS2-LINE23 giving W1040-LINE24.
055000  BB080-EXIT.
055100      exit.
055200*
055300*****************************************************************
055400* ZZ-paragraphs - shared helpers, no business rule of       *
055500* their own.                                                 *
055600*****************************************************************
055700  ZZ010-Call-Tag-Total.
055800      move     zero    to  WS-TT-Result.
055900      move     zero    to  WS-TT-Found-Count.
056000      move     "N"     to  WS-TT-Missing.
056100      call     "txtagtot"  using TX-Item-Table
056200                                  WS-TT-Tag
056300                                  WS-TT-Required
056400                                  WS-TT-Round-Each
056500                                  WS-TT-Result
056600                                  WS-TT-Found-Count
056700                                  WS-TT-Missing.
056800  ZZ010-EXIT.
056900      exit.
057000*
057100  ZZ020-Min-Of-Two.
057200      if       WS-MM-A < WS-MM-B
057300               move     WS-MM-A to WS-MM-Result
057400      else
057500               move     WS-MM-B to WS-MM-Result
057600      end-if.
057700  ZZ020-EXIT.
057800      exit.
057900*
058000  ZZ030-Max-Of-Two.
058100      if       WS-MM-A > WS-MM-B
058200               move     WS-MM-A to WS-MM-Result
058300      else
058400               move     WS-MM-B to WS-MM-Result
058500      end-if.
058600  ZZ030-EXIT.
058700      exit.
058800*
058810*    Rounds WS-Round-Dec to the nearest whole dollar, half-up, per
058830*    cents-only ROUNDED several MULTIPLY/DIVIDE/ADD verbs below
058840*    were relying on alone.
058850  ZZ040-Round-Whole-Dollar.
058860      divide   WS-Round-Dec by 1 giving WS-Round-Int rounded.
058870      move     WS-Round-Int  to  WS-Round-Dec.
058880  ZZ040-EXIT.
058890      exit.
058900*
059000  Main-Exit.
059100      exit     program.
