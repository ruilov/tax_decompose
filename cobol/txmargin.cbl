000100*****************************************************************
000200*           Marginal Tax Rate Report Generator - TY 2024         *
000300*   Central-difference marginal rates, by input item and by tag. *
000400*   Shocks TX-ITEM-TABLE by +/- the policy delta and re-drives   *
000500*   TXFEDTAX and TXNYTAX for each shocked state, then writes     *
000600*   two pipe-delimited print files the accountants asked for.    *
000700*****************************************************************
000800*
000900  identification   division.
001000*========================
001100*
001200       program-id.         txmargin.
001300***
001400*    Author.             V B Coen FBCS, FIDM, FIDPM, 15/01/2026.
001500*    Installation.       Applewood Computers.
001600*    Date-Written.       15/01/2026.
001700*    Date-Compiled.
001800***
001900*    Security.           Copyright (C) 1988-2026 & later,
002000*                        Vincent Bryan Coen.
002100*                        Distributed under the GNU General
002200*                        Public License. See file COPYING.
002300***
002400*    Remarks.            Builds the marginal-rate by-input and
002500*                        by-tag reports.  For each input item, and
002600*                        again for each distinct tag, the amount
002700*                        is shocked up by the policy delta, then
002800*                        down by the policy delta, TXFEDTAX and
002900*                        TXNYTAX are re-driven for each shocked
003000*                        state, and the central-difference rate
003100*                        (T(a+d)-T(a-d))/(2d) is reported federal,
003200*                        NY and combined, to 6 decimal places.
003300*                        By-tag shocks a synthetic single-tag item
003400*                        appended to the table - it never edits an
003500*                        existing item's amount for that case.
003600***
003700*    Version.            See Prog-Name in WS.
003800***
003900*    Called modules.     txfedtax. txnytax. txtagtot.
004000***
004100*    Error messages used.
004200*                        TX007.
004300***
004400* Changes:
004500* 15/01/26 vbc - 1.0.00 Created for Tax Year 2024, REQ TX-0005 -
004600*                       split the marginal-rate reports out of the
004700*                       old combined engine into their own module.
004800* 22/01/26 vbc -    .01 By-tag Sources+Paths list now skips the
004900*                       leading separator on the first entry, was
005000*                       writing a stray " - " at the front.
005100* 29/01/26 vbc -    .02 Table-full guard added before the by-tag
005200*                       synthetic append - blanks the margin cols
005300*                       rather than overrunning TX-ITEM-TABLE.
005400* 09/08/98 vbc - 1.1.00 Y2K - no century-sensitive Date fields in
005500*                       this module, no change needed, note made
005600*                       for the log.
005700* 16/04/24 vbc          Copyright notice update superseding all
005800*                       previous notices.
005900***
006000*****************************************************************
006100* Copyright Notice.
006200*
006300* These files and programs are part of the Applewood Tax
006400* Suite, Copyright (c) Vincent B Coen. 1988-2026 and later.
006500*
006600* This program is now free software; you can redistribute it
006700* and/or modify it under the terms of the GNU General Public
006800* License as published by the Free Software Foundation;
006900* version 3 and later.
007000*
007100* Distributed in the hope that it will be useful, but WITHOUT
007200* ANY WARRANTY; without even the implied warranty of
007300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007400*****************************************************************
007500*
007600  environment      division.
007700*========================
007800*
007900  configuration    section.
008000  special-names.
008100      class digit-class is "0123456789".
008200      c01 is top-of-form.
008300*
008400  input-output     section.
008500*-----------------------
008600*
008700  file-control.
008800      select   TX-Margin-File  assign TO "MARGFILE"
008900               organization line sequential
009000               file status is WS-Margin-Status.
009100*
009200  data             division.
009300*========================
009400*
009500  file             section.
009600*-----------------------
009700*
009800  fd  TX-Margin-File.
009900  copy "wstxmri.cob".
010000  copy "wstxmrt.cob".
010100*
010200  working-storage  section.
010300*-----------------------
010400  77  Prog-Name        pic x(17) value "TXMARGIN (1.0.00)".
010500  77  WS-Margin-Status  pic xx    value "00".
010600*
010700*    Holding area for one TT(tag) request/response pair, same
010800*    convention as the engines use for their own TT(tag) calls.
010900  01  WS-TT-Work.
011000      03  WS-TT-Tag           pic x(60).
011100      03  WS-TT-Required      pic x      value "N".
011200      03  WS-TT-Round-Each    pic x      value "N".
011300      03  WS-TT-Result        pic s9(11)v99 comp-3.
011400      03  WS-TT-Found-Count   pic 9(4)   comp.
011500      03  WS-TT-Missing       pic x.
011600          88  WS-TT-Is-Missing      value "Y".
011700      03  FILLER              pic x(05).
011800*
011900*    This run's federal and NY total tax, captured fresh off
012000*    every re-drive of TXFEDTAX/TXNYTAX below.
012100  01  WS-Tax-Results.
012200      03  TS-Fed-Result       pic s9(11)v99 comp-3.
012300      03  TS-NY-Result        pic s9(11)v99 comp-3.
012400      03  FILLER              pic x(05).
012500*
012600*    Shock/restore working area - the item's original amount,
012700*    held while TI-AMOUNT(TI-IX) carries the shocked value.
012800  01  WS-Shock-Work.
012900      03  WS-Orig-Amount      pic s9(11)v99 comp-3.
013000      03  FILLER              pic x(05).
013100*
013200*    Central-difference scratch and the three reported rates.
013300  01  WS-Margin-Calc-Work.
013400      03  WS-Plus-Fed         pic s9(11)v99 comp-3.
013500      03  WS-Minus-Fed        pic s9(11)v99 comp-3.
013600      03  WS-Plus-NY          pic s9(11)v99 comp-3.
013700      03  WS-Minus-NY         pic s9(11)v99 comp-3.
013800      03  WS-Diff-Fed         pic s9(11)v99 comp-3.
013900      03  WS-Diff-NY          pic s9(11)v99 comp-3.
014000      03  WS-Two-Delta        pic 9(8)v99   comp-3.
014100      03  WS-Margin-Fed       pic s9(5)v9(6) comp-3.
014200      03  WS-Margin-NY        pic s9(5)v9(6) comp-3.
014300      03  WS-Margin-Tot       pic s9(5)v9(6) comp-3.
014400      03  FILLER              pic x(05).
014500*
014600*    Edited fields used only to turn a packed amount into the
014700*    text columns the print layouts carry - no FUNCTION verbs.
014800  01  WS-Edit-Work.
014900      03  WS-Edit-Amount      pic -(8)9.99.
015000      03  WS-Edit-Margin      pic -(5)9.999999.
015100      03  WS-Edit-Count       pic z(5)9.
015200      03  FILLER              pic x(05).
015300*
015400*    Table of distinct tags seen in TX-ITEM-TABLE, one row per
015500*    tag, built on the first pass and sorted ascending on the
015600*    second so the by-tag report comes out in tag sequence.
015700  01  WS-Tag-Table.
015800      03  WS-Tag-Count        pic 9(4) comp value zero.
015900      03  WS-Tag-Entry occurs 1 to 1000 times
016000              depending on WS-Tag-Count
016100              indexed by WS-Tag-IX.
016200          05  WT-Tag              pic x(60).
016300          05  WT-Num-Inputs       pic 9(4)   comp.
016400          05  WT-SP-Ptr           pic 9(3)   comp.
016500          05  WT-Amount           pic s9(11)v99 comp-3.
016600          05  WT-Sources-Paths    pic x(200).
016800* No trailing FILLER here - WS-Tag-Entry is an OCCURS DEPENDING
016810* ON WS-Tag-Count table and must be the last entry in its group
016820* per ANSI rules, same exemption as the item table in WSTXITM.
016900*
016950*    Swap area for the tag-table bubble sort below, and the
017000*    search/add scratch that goes with building the table.
017100  01  WS-Tag-Swap.
017200      03  WTS-Tag              pic x(60).
017300      03  WTS-Num-Inputs        pic 9(4)   comp.
017400      03  WTS-SP-Ptr            pic 9(3)   comp.
017500      03  WTS-Amount            pic s9(11)v99 comp-3.
017600      03  WTS-Sources-Paths     pic x(200).
017700      03  FILLER                pic x(05).
017800  01  WS-Tag-Search-Work.
017900      03  WS-Match-Found        pic x      value "N".
018000          88  WS-Match-Is-Found      value "Y".
018100      03  WS-Match-Sub          pic 9(4)   comp.
018200      03  WS-Add-Sub            pic 9(4)   comp.
018300      03  WS-Sort-I             pic 9(4)   comp.
018400      03  WS-Sort-J             pic 9(4)   comp.
018500      03  FILLER                pic x(05).
018600*
018700*    Date this report last ran - for the run log only.
018800  01  WS-Run-Date.
018900      03  WS-Run-Year         pic 9(4).
019000      03  WS-Run-Month        pic 99.
019100      03  WS-Run-Days         pic 99.
019200  01  WS-Run-Date-UK redefines WS-Run-Date.
019300      03  WS-Run-UK-Days      pic 99.
019400      03  WS-Run-UK-Month     pic 99.
019500      03  WS-Run-UK-Year      pic 9(4).
019600  01  WS-Run-Date-Intl redefines WS-Run-Date.
019700      03  WS-Run-Intl-Year    pic 9(4).
019800      03  WS-Run-Intl-Month   pic 99.
019900      03  WS-Run-Intl-Days    pic 99.
020000  01  WS-Run-Date9 redefines WS-Run-Date
020100                              pic 9(8).
020200*
020300  01  Error-Messages.
020400      03  TX007           pic x(48) value
020500          "TX007 Marginal delta must be greater than zero".
020550      03  FILLER          pic x(04).
020600*
020700  linkage          section.
020800*-----------------------
020900*
021000  copy "wstxpol.cob".
021100  copy "wstxbrk.cob".
021200  copy "wstxitm.cob".
021300*
021400  procedure        division using TX-Policy-Record
021500                                   TX-Fed-Bracket-Table
021600                                   TX-Nys-Bracket-Table
021700                                   TX-Nyc-Bracket-Table
021800                                   TX-Bond-Fund-Table
021900                                   TX-Item-Table.
022000*====================================================
022100*
022200  AA000-Main.
022300      perform  DD000-Validate-Delta   thru  DD000-EXIT.
022400      open     output  TX-Margin-File.
022500      perform  DD010-By-Input         thru  DD010-EXIT.
022600      perform  DD020-By-Tag           thru  DD020-EXIT.
022700      close    TX-Margin-File.
022800      goback.
022900*
023000*****************************************************************
023100* A delta of zero or less makes the central difference          *
023200* undefined, so the run stops rather than reporting nonsense.   *
023300*****************************************************************
023400  DD000-Validate-Delta.
023500      if       TP-Marginal-Delta not > zero
023600               display  TX007 upon console
023700               move     1  to  return-code
023800               stop     run
023900      end-if.
024000  DD000-EXIT.
024100      exit.
024200*
024300*****************************************************************
024400* Marginal rate by input - one row per item, file order kept.   *
024500* A non-numeric amount gets blank margin columns, nothing else. *
024600*****************************************************************
024700  DD010-By-Input.
024800      write    TX-Margin-Input-Header.
024900      perform  DD010-Write-Line
025000          varying TI-IX from 1 by 1
025100          until   TI-IX > TI-Item-Count.
025200  DD010-EXIT.
025300      exit.
025400*
025500  DD010-Write-Line.
025600      move     TI-Source (TI-IX)           to  MI-Source.
025700      move     TI-Path (TI-IX)              to  MI-Path.
025800      move     TI-Tag (TI-IX)                to  MI-Tags.
025900      move     TI-Explanation (TI-IX)        to  MI-Explanation.
026000      move     TI-Amount (TI-IX)             to  WS-Edit-Amount.
026100      move     WS-Edit-Amount                 to  MI-Amount-Text.
026200      if       TI-Amount-Not-Numeric (TI-IX)
026300               move   spaces   to  MI-Margin-Fed-Text
026400                                    MI-Margin-NY-Text
026500                                    MI-Margin-Tot-Text
026600      else
026700               perform  EE010-Shock-Plus
026800               perform  EE050-Recompute-Taxes
026900               move     TS-Fed-Result        to  WS-Plus-Fed
027000               move     TS-NY-Result          to  WS-Plus-NY
027100               perform  EE020-Shock-Minus
027200               perform  EE050-Recompute-Taxes
027300               move     TS-Fed-Result        to  WS-Minus-Fed
027400               move     TS-NY-Result          to  WS-Minus-NY
027500               perform  EE030-Restore-Amount
027600               perform  EE060-Compute-Margins
027700               move     WS-Margin-Fed    to  WS-Edit-Margin
027800               move     WS-Edit-Margin   to  MI-Margin-Fed-Text
027900               move     WS-Margin-NY     to  WS-Edit-Margin
028000               move     WS-Edit-Margin   to  MI-Margin-NY-Text
028100               move     WS-Margin-Tot    to  WS-Edit-Margin
028200               move     WS-Edit-Margin   to  MI-Margin-Tot-Text
028300      end-if.
028400      write    TX-Margin-Input-Line.
028500  DD010-Write-Line-EXIT.
028600      exit.
028700*
028800*****************************************************************
028900* Marginal rate by tag - build the distinct-tag table, total    *
029000* each tag via TXTAGTOT, sort ascending, then shock and write.  *
029100*****************************************************************
029200  DD020-By-Tag.
029300      move     zero    to  WS-Tag-Count.
029400      perform  DD020-Find-Or-Add-Tag
029500          varying TI-IX from 1 by 1
029600          until   TI-IX > TI-Item-Count.
029700      perform  DD020-Fill-Tag-Totals
029800          varying WS-Tag-IX from 1 by 1
029900          until   WS-Tag-IX > WS-Tag-Count.
030000      perform  DD020-Sort-Tag-Table.
030100      write    TX-Margin-Tag-Header.
030200      perform  DD020-Write-Line
030300          varying WS-Tag-IX from 1 by 1
030400          until   WS-Tag-IX > WS-Tag-Count.
030500  DD020-EXIT.
030600      exit.
030700*
030800  DD020-Find-Or-Add-Tag.
030900      move     "N"     to  WS-Match-Found.
031000      move     zero    to  WS-Match-Sub.
031100      perform  DD020-Search-Tag
031200          varying WS-Tag-IX from 1 by 1
031300          until   WS-Tag-IX > WS-Tag-Count
031400               or WS-Match-Is-Found.
031500      if       WS-Match-Is-Found
031600               move     WS-Match-Sub       to  WS-Add-Sub
031700      else
031800               add      1                  to  WS-Tag-Count
031900               move     WS-Tag-Count       to  WS-Add-Sub
032000               move     TI-Tag (TI-IX)     to  WT-Tag (WS-Add-Sub)
032100               move     zero        to  WT-Num-Inputs (WS-Add-Sub)
032200               move     1           to  WT-SP-Ptr (WS-Add-Sub)
032300               move     spaces      to
032400                            WT-Sources-Paths (WS-Add-Sub)
032500      end-if.
032600      perform  DD020-Append-Source-Path.
032700  DD020-Find-Or-Add-Tag-EXIT.
032800      exit.
032900*
033000  DD020-Search-Tag.
033100      if       WT-Tag (WS-Tag-IX) = TI-Tag (TI-IX)
033200               move     WS-Tag-IX          to  WS-Match-Sub
033300               move     "Y"                to  WS-Match-Found
033400      end-if.
033500  DD020-Search-Tag-EXIT.
033600      exit.
033700*
033800*    Sources+Paths is the " - "-joined list of source: path    *
033900*    labels - no leading separator in front of the first one.  *
034000  DD020-Append-Source-Path.
034100      if       WT-SP-Ptr (WS-Add-Sub) > 1
034200               string   " - "  delimited by size
034300                    into  WT-Sources-Paths (WS-Add-Sub)
034400                    with pointer WT-SP-Ptr (WS-Add-Sub)
034500               end-string
034600      end-if.
034700      string   TI-Source (TI-IX) delimited by space
034800               ": "              delimited by size
034900               TI-Path (TI-IX)   delimited by space
035000               into  WT-Sources-Paths (WS-Add-Sub)
035100               with pointer WT-SP-Ptr (WS-Add-Sub)
035200               on overflow continue
035300      end-string.
035400  DD020-Append-Source-Path-EXIT.
035500      exit.
035600*
035700*    Amount is the tag's summed amount - TT(tag) with no extra   *
035800*    rule, same TXTAGTOT call every business engine uses.        *
035900  DD020-Fill-Tag-Totals.
036000      move     WT-Tag (WS-Tag-IX)   to  WS-TT-Tag.
036100      move     "N"                  to  WS-TT-Required.
036200      move     "N"                  to  WS-TT-Round-Each.
036300      perform  ZZ010-Call-Tag-Total.
036400      move     WS-TT-Result         to  WT-Amount (WS-Tag-IX).
036500      move     WS-TT-Found-Count    to  WT-Num-Inputs (WS-Tag-IX).
036600  DD020-Fill-Tag-Totals-EXIT.
036700      exit.
036800*
036900  DD020-Sort-Tag-Table.
037000      if       WS-Tag-Count > 1
037100               perform  DD020-Sort-Pass
037200                   varying WS-Sort-I from 1 by 1
037300                   until   WS-Sort-I > WS-Tag-Count - 1
037400      end-if.
037500  DD020-Sort-Tag-Table-EXIT.
037600      exit.
037700*
037800  DD020-Sort-Pass.
037900      perform  DD020-Sort-Compare
038000          varying WS-Sort-J from 1 by 1
038100          until   WS-Sort-J > WS-Tag-Count - WS-Sort-I.
038200  DD020-Sort-Pass-EXIT.
038300      exit.
038400*
038500  DD020-Sort-Compare.
038600      if       WT-Tag (WS-Sort-J) > WT-Tag (WS-Sort-J + 1)
038700               move     WS-Tag-Entry (WS-Sort-J)  to  WS-Tag-Swap
038800               move     WS-Tag-Entry (WS-Sort-J + 1)
038900                            to  WS-Tag-Entry (WS-Sort-J)
039000               move     WS-Tag-Swap
039100                            to  WS-Tag-Entry (WS-Sort-J + 1)
039200      end-if.
039300  DD020-Sort-Compare-EXIT.
039400      exit.
039500*
039600*    A full item table leaves no room for the synthetic row -   *
039700*    the tag's margin columns come back blank rather than run   *
039800*    past TX-ITEM-TABLE's 1000-row ceiling.                     *
039900  DD020-Write-Line.
040000      move     WT-Tag (WS-Tag-IX)            to  MT-Tag.
040100      move     WT-Num-Inputs (WS-Tag-IX)     to  WS-Edit-Count.
040200      move     WS-Edit-Count           to  MT-Num-Inputs-Text.
040300      move     WT-Sources-Paths (WS-Tag-IX)  to  MT-Sources-Paths.
040400      move     WT-Amount (WS-Tag-IX)          to  WS-Edit-Amount.
040500      move     WS-Edit-Amount                  to  MT-Amount-Text.
040600      if       TI-Item-Count >= 1000
040700               move   spaces   to  MT-Margin-Fed-Text
040800                                    MT-Margin-NY-Text
040900                                    MT-Margin-Tot-Text
041000      else
041100               perform  EE040-Add-Synthetic-Plus
041200               perform  EE050-Recompute-Taxes
041300               move     TS-Fed-Result     to  WS-Plus-Fed
041400               move     TS-NY-Result      to  WS-Plus-NY
041500               perform  EE041-Flip-Synthetic-Minus
041600               perform  EE050-Recompute-Taxes
041700               move     TS-Fed-Result     to  WS-Minus-Fed
041800               move     TS-NY-Result      to  WS-Minus-NY
041900               perform  EE042-Remove-Synthetic
042000               perform  EE060-Compute-Margins
042100               move     WS-Margin-Fed     to  WS-Edit-Margin
042200               move     WS-Edit-Margin    to  MT-Margin-Fed-Text
042300               move     WS-Margin-NY      to  WS-Edit-Margin
042400               move     WS-Edit-Margin    to  MT-Margin-NY-Text
042500               move     WS-Margin-Tot     to  WS-Edit-Margin
042600               move     WS-Edit-Margin    to  MT-Margin-Tot-Text
042700      end-if.
042800      write    TX-Margin-Tag-Line.
042900  DD020-Write-Line-EXIT.
043000      exit.
043100*
043200*****************************************************************
043300* By-input shock/restore - mutates the one existing row, then   *
043400* puts its original amount straight back once both sides of the *
043500* central difference are in hand.                               *
043600*****************************************************************
043700  EE010-Shock-Plus.
043800      move     TI-Amount (TI-IX)   to  WS-Orig-Amount.
043900      add      TP-Marginal-Delta   to  TI-Amount (TI-IX).
044000  EE010-EXIT.
044100      exit.
044200*
044300  EE020-Shock-Minus.
044400      subtract TP-Marginal-Delta   from WS-Orig-Amount
044500               giving  TI-Amount (TI-IX).
044600  EE020-EXIT.
044700      exit.
044800*
044900  EE030-Restore-Amount.
045000      move     WS-Orig-Amount      to  TI-Amount (TI-IX).
045100  EE030-EXIT.
045200      exit.
045300*
045400*****************************************************************
045500* By-tag shock - appends one synthetic item rather than editing *
045600* any existing row, exactly as the marginal-rate rule requires. *
045700*****************************************************************
045800  EE040-Add-Synthetic-Plus.
045900      add      1                     to  TI-Item-Count.
046000      set      TI-IX to TI-Item-Count.
046100      move     WT-Tag (WS-Tag-IX)    to  TI-Tag (TI-IX).
046200      move     TP-Marginal-Delta     to  TI-Amount (TI-IX).
046300      set      TI-Amount-Is-Numeric (TI-IX) to true.
046400      move     "MARGIN-SYNTH"        to  TI-Source (TI-IX).
046500      move     spaces                to  TI-Path (TI-IX).
046600      move     spaces                to  TI-Explanation (TI-IX).
046700  EE040-EXIT.
046800      exit.
046900*
047000  EE041-Flip-Synthetic-Minus.
047100      multiply -1  by  TP-Marginal-Delta
047200               giving  TI-Amount (TI-IX).
047300  EE041-EXIT.
047400      exit.
047500*
047600  EE042-Remove-Synthetic.
047700      subtract 1  from  TI-Item-Count.
047800  EE042-EXIT.
047900      exit.
048000*
048100*****************************************************************
048200* Re-drive the Federal and NY engines against the table as it   *
048300* stands right now, shocked or not - each engine works from     *
048400* TX-ITEM-TABLE and the policy/bracket tables only.              *
048500*****************************************************************
048600  EE050-Recompute-Taxes.
048700      call     "txfedtax"  using TX-Policy-Record
048800                                   TX-Fed-Bracket-Table
048900                                   TX-Item-Table
049000                                   TS-Fed-Result.
049100      call     "txnytax"   using TX-Policy-Record
049200                                   TX-Nys-Bracket-Table
049300                                   TX-Nyc-Bracket-Table
049400                                   TX-Bond-Fund-Table
049500                                   TX-Item-Table
049600                                   TS-NY-Result.
049700  EE050-EXIT.
049800      exit.
049900*
050000*****************************************************************
050100* Central difference - (T(a+d)-T(a-d))/(2d), Federal and NY     *
050200* independently, Total is simply their sum, to 6 decimals.      *
050300*****************************************************************
050400  EE060-Compute-Margins.
050500      subtract WS-Minus-Fed from WS-Plus-Fed giving WS-Diff-Fed.
050600      subtract WS-Minus-NY  from WS-Plus-NY  giving WS-Diff-NY.
050700      multiply TP-Marginal-Delta by 2 giving WS-Two-Delta.
050800      divide   WS-Diff-Fed by WS-Two-Delta giving WS-Margin-Fed
050900               rounded.
051000      divide   WS-Diff-NY  by WS-Two-Delta giving WS-Margin-NY
051100               rounded.
051200      add      WS-Margin-Fed WS-Margin-NY giving WS-Margin-Tot.
051300  EE060-EXIT.
051400      exit.
051500*
051600*****************************************************************
051700* TT(tag) helper - same positional TXTAGTOT call every engine   *
051800* in this suite uses, resetting the answer before every CALL.   *
051900*****************************************************************
052000  ZZ010-Call-Tag-Total.
052100      move     zero    to  WS-TT-Result.
052200      move     zero    to  WS-TT-Found-Count.
052300      move     "N"     to  WS-TT-Missing.
052400      call     "txtagtot"  using TX-Item-Table
052500                                   WS-TT-Tag
052600                                   WS-TT-Required
052700                                   WS-TT-Round-Each
052800                                   WS-TT-Result
052900                                   WS-TT-Found-Count
053000                                   WS-TT-Missing.
053100  ZZ010-EXIT.
053200      exit.
053300*
053400  Main-Exit.
053500      exit     program.
