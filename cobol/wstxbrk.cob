000100*****************************************************************
000200**  Record definitions for tax bracket / rate-schedule tables  *
000300**     Federal Tax Computation Worksheet, NYS Tax Computation  *
000400**     Worksheet 4, NYC resident tax schedule and the US-Govt- *
000500**     Bond-Interest fund percentage table.  Rows are loaded   *
000600**     in ascending order by TX000 AA005-Load-Tax-Tables at    *
000700**     start of run - see that paragraph for the 2024 values.  *
000800*****************************************************************
000900**  Was 3 separate table files (stax/swt/lwt style), combined  *
001000**  into one working-storage copybook as there is no need for  *
001100**  each to be its own sequential table file in this system.   *
001200**
001300** 05/01/26 vbc - Created for Tax Year 2024, REQ TX-0003.
001400** 12/01/26 vbc - NYC table rates rounded to 4 decimals to fit
001500**                TC-Rate picture - rechecked base-tax chain.
001600** 19/01/26 vbc - Added TF-Min-Income floor per IRS worksheet.
001700**
001800  01  TX-Fed-Bracket-Table.
001900      03  TF-Min-Income        pic 9(9)     comp-3 value zero.
002000      03  TF-Bracket-Count     pic 99       comp   value 7.
002100      03  TF-Bracket           occurs 7 times
002200                                indexed by TF-Ix.
002300          05  TF-Min           pic 9(9)     comp-3.
002400          05  TF-Max           pic 9(9)     comp-3.
002500          05  TF-Open-Ended    pic x.
002600              88  TF-Is-Open-Ended   value "Y".
002700          05  TF-Rate          pic 9v9(4)   comp-3.
002800          05  TF-Subtract      pic 9(9)v99  comp-3.
002900      03  FILLER               pic x(04).
003000*
003100*****************************************************************
003200**  NYS Tax Computation Worksheet 4 rate schedule.             *
003300*****************************************************************
003400  01  TX-Nys-Bracket-Table.
003500      03  TN-Bracket-Count     pic 99       comp   value 9.
003600      03  TN-Bracket           occurs 9 times
003700                                indexed by TN-Ix.
003800          05  TN-Min           pic 9(9)     comp-3.
003900          05  TN-Max           pic 9(9)     comp-3.
004000          05  TN-Open-Ended    pic x.
004100              88  TN-Is-Open-Ended   value "Y".
004200          05  TN-Base-Tax      pic 9(9)v99  comp-3.
004300          05  TN-Rate          pic 9v9(4)   comp-3.
004400      03  FILLER               pic x(04).
004500*
004600*****************************************************************
004700**  NYC resident tax rate schedule - same shape as NYS.        *
004800*****************************************************************
004900  01  TX-Nyc-Bracket-Table.
005000      03  TC-Bracket-Count     pic 99       comp   value 4.
005100      03  TC-Bracket           occurs 4 times
005200                                indexed by TC-Ix.
005300          05  TC-Min           pic 9(9)     comp-3.
005400          05  TC-Max           pic 9(9)     comp-3.
005500          05  TC-Open-Ended    pic x.
005600              88  TC-Is-Open-Ended   value "Y".
005700          05  TC-Base-Tax      pic 9(9)v99  comp-3.
005800          05  TC-Rate          pic 9v9(4)   comp-3.
005900      03  FILLER               pic x(04).
006000*
006100*****************************************************************
006200**  US-Govt-Bond-Interest fund percentage table - IT-201       *
006300**  line 28 subtraction. Keyed by fund name, TB-Fund-Count     *
006400**  rows loaded.                                               *
006500*****************************************************************
006600  01  TX-Bond-Fund-Table.
006700      03  TB-Fund-Count        pic 99       comp   value zero.
006800      03  TB-Fund              occurs 10 times
006900                                indexed by TB-Ix.
007000          05  TB-Fund-Key      pic x(30).
007100          05  TB-Percent       pic 9v9(4)   comp-3.
007200      03  FILLER               pic x(04).
007300*
