000100*****************************************************************
000200**                                                             *
000300**  Record definition for tax input item file                 *
000400**     One record per (source-document-amount, tag)           *
000500**     Line sequential - order preserved for by-input report   *
000600**                                                             *
000700*****************************************************************
000800**  File size 210 bytes.
000900**
001000** 04/01/26 vbc - Created - Tax Year 2024 project, REQ TX-0001.
001100** 11/01/26 vbc - Added Ti-Amount-Valid switch for marginal rpt
001200**                so a bad amount field blanks the margin cols.
001300**
001400  01  Tx-Item-File-Record.
001500      03  Tif-Source            pic x(30).
001600      03  Tif-Path              pic x(40).
001700      03  Tif-Tag               pic x(60).
001800      03  Tif-Amount            pic s9(11)v99.
001900      03  Tif-Explanation       pic x(60).
002000      03  FILLER                pic x(07).
002100*
002200*****************************************************************
002300**  In-memory table of items, built by TX000 at start of run   *
002400**  and shocked +/- delta by TXMARGIN without rereading the    *
002500**  source file.                                               *
002600*****************************************************************
002700** 04/01/26 vbc - Created.
002800** 18/01/26 vbc - Raised table size 1000 - narrow, REQ TX-0014.
002900**
003000  01  Tx-Item-Table.
003100      03  Ti-Item-Count         pic 9(4)       comp.
003200      03  Ti-Item-Entry         occurs 1 to 1000 times
003300                                 depending on Ti-Item-Count
003400                                 indexed by Ti-Ix.
003500          05  Ti-Source         pic x(30).
003600          05  Ti-Path           pic x(40).
003700          05  Ti-Tag            pic x(60).
003800          05  Ti-Amount         pic s9(11)v99  comp-3.
003900          05  Ti-Amount-Valid   pic x.
004000              88  Ti-Amount-Is-Numeric   value "Y".
004100              88  Ti-Amount-Not-Numeric  value "N".
004200          05  Ti-Explanation    pic x(60).
004400* No trailing FILLER here - Ti-Item-Entry OCCURS DEPENDING ON
004410* Ti-Item-Count must be the last entry in the group, per ANSI
004420* rules on variable-length tables (exempted from the shop's usual
004430* every-group-gets-FILLER habit for that reason).
